000100*****************************************************************         
000110*                                                                *        
000120*   Record Definition For Monthly Duty Roster File               *        
000130*        Uses Rost-Duty-Date as key (ascending in file)          *        
000140*        One record per duty day, up to 8 legs per day           *        
000150*****************************************************************         
000160* File size 270 bytes.                                                    
000170*                                                                         
000180* Record arrives already normalised - the vendor roster's free            
000190* text layout (mixed duty codes, mojibake midnight markers) is            
000200* cleaned up ahead of this file by the roster extract job, not            
000210* by us - see Payroll Procedures note PP-14.                              
000220*                                                                         
000230* 09/02/26 vbc - Created.                                                 
000240* 12/02/26 vbc - Legs increased 6 to 8 after Milan base reported          
000250*                a long-haul + 2 sector day truncating.                   
000260*                                                                         
000270 01  py-roster-record.                                                    
000280     03  rost-duty-date            pic x(10).                             
000290     03  rost-duty-type            pic x(12).                             
000300*                                      flight,standby,day off,            
000310*                                      rest day,leave,training,           
000320*                                      airport duty,unknown               
000330     03  rost-duty-desc            pic x(30).                             
000340     03  rost-adty-hours           pic 9(2)v9.                            
000350     03  rost-leg-count            pic 9(2).                              
000360     03  rost-leg                  occurs 8.                              
000370         05  rost-flight-number    pic x(8).                              
000380         05  rost-origin           pic x(3).                              
000390         05  rost-destination      pic x(3).                              
000400         05  rost-positioning-flag pic x.                                 
000410         05  rost-takeoff-time     pic x(5).                              
000420         05  rost-landing-time     pic x(5).                              
000430         05  rost-midnight-flag    pic x.                                 
000440     03  filler                    pic x(06).                             
000450*                                                                         
