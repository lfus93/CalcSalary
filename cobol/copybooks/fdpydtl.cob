000100* Fd For Salary Detail Output File.                                       
000110*                                                                         
000120 fd  py-detail-file.                                                      
000130 copy pydtl.cob.                                                          
000140*                                                                         
