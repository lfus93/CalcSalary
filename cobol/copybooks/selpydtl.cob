000100* Select For Salary Detail Output File.                                   
000110*                                                                         
000120     select  py-detail-file                                               
000130             assign            PYDTL                                      
000140             organization      line sequential                            
000150             status            py-dtl-status.                             
000160*                                                                         
