000100* Fd For Airport Reference File - semi-colon delimited text,              
000110* iata;lat;long - matches Py-Airport-Line below, unstrung in              
000120* AA020-Load-Airports rather than moved direct (keeps the FD              
000130* a plain text record as the file genuinely is on disk).                  
000140*                                                                         
000150 fd  py-airport-file.                                                     
000160 01  py-airport-line         pic x(40).                                   
000170*                                                                         
