000100*****************************************************************         
000110*                                                                *        
000120*   Airport Reference In-Memory Table                           *         
000130*        Loaded whole from the semi-colon text file at start    *         
000140*        of run and held for SEARCH (see AA020/AA021) - small   *         
000150*        enough not to need an index file of its own            *         
000160*****************************************************************         
000170* 09/02/26 vbc - Created.                                                 
000180* 14/02/26 vbc - Dropped the unused Py-Airport-Record group left          
000190*                over from drafting - the FD is a flat text line          
000200*                (fdpyarpt.cob), unstrung straight into the table         
000210*                below, so no intermediate record is ever moved.          
000220*                                                                         
000230* Sized for a monthly roster's worth of distinct airports - raise         
000240* Arpt-Max-Entries if a base ever flies wider than this.                  
000250*                                                                         
000260 01  py-airport-table.                                                    
000270     03  arpt-entry-count     pic 9(3)       comp.                        
000280     03  arpt-table-entry     occurs 200                                  
000290                              indexed by arpt-idx.                        
000300         05  tbl-iata-code    pic x(3).                                   
000310         05  tbl-latitude     pic s9(3)v9(4).                             
000320         05  tbl-longitude    pic s9(3)v9(4).                             
000330     03  filler               pic x(05).                                  
000340*                                                                         
