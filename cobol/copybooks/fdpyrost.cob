000100* Fd For Monthly Duty Roster File - one normalised duty-day               
000110* record per line, ascending by Rost-Duty-Date.                           
000120*                                                                         
000130 fd  py-roster-file.                                                      
000140 copy pyrost.cob.                                                         
000150*                                                                         
