000100* Select For Pilot Salary Report Print File.                              
000110*                                                                         
000120     select  py-report-file                                               
000130             assign            PYRPRT                                     
000140             organization      line sequential                            
000150             status            py-rprt-status.                            
000160*                                                                         
