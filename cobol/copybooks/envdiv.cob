000100*****************************************************************         
000110*                                                                *        
000120*          Shared Environment Division Boilerplate              *         
000130*          Configuration Section / Special-Names                *         
000140*                                                                *        
000150*****************************************************************         
000160*                                                                         
000170* 05/02/26 vbc - Created for the pilot salary system (pysal100 /          
000180*                pysdist) so both share one printer/switch layout         
000190*                instead of two drifting copies.                          
000200*                                                                         
000210 configuration            section.                                        
000220*==============================                                           
000230*                                                                         
000240 source-computer.         gnucobol.                                       
000250 object-computer.         gnucobol.                                       
000260*                                                                         
000270 special-names.                                                           
000280     class   alpha-class      is "A" thru "Z" "a" thru "z".               
000290     class   numeric-class    is "0" thru "9".                            
000300     c01                      is top-of-form.                             
000310     switch  upsi-0           is sw-test-mode                             
000320             on   status is sw-test-on                                    
000330             off  status is sw-test-off.                                  
000340*                                                                         
