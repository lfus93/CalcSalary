000100* Select For Pilot Profile File.                                          
000110*                                                                         
000120     select  py-profile-file                                              
000130             assign            PYPROF                                     
000140             organization      line sequential                            
000150             status            py-prof-status.                            
000160*                                                                         
