000100*****************************************************************         
000110*                                                                *        
000120*   Record Definition For Pilot Pay Rate Tables                 *         
000130*        (Position, Extra-Position, Contract, Distance Band,    *         
000140*         Tax Bracket & Social Contribution rate tables)        *         
000150*                                                                *        
000160*****************************************************************         
000170* Loaded by moves in PYSAL100 AA015-Load-Rate-Tables - there is           
000180* no maintenance screen for these yet, so rates are carried here          
000190* as documented defaults per the Flight Ops pay policy until a            
000200* maintenance job is written.  Treat like WSPYPARAM1 - changing           
000210* a rate here changes every pilot's pay from the next run on.             
000220*                                                                         
000230* 09/02/26 vbc - Created.                                                 
000240* 11/02/26 vbc - Added distance band & tax bracket tables after           
000250*                Payroll queried the FRV uplift on contract recs.         
000260*                                                                         
000270 01  py-rate-table.                                                       
000280     03  py-position-table.                                               
000290         05  py-position-entry        occurs 5                            
000300                                       indexed by position-idx.           
000310             07  pos-code             pic x(6).                           
000320*                                         so,fo,sfo,newcpt,cpt            
000330             07  pos-base-salary      pic 9(5)v999   comp-3.              
000340             07  pos-allowance        pic 9(5)v999   comp-3.              
000350             07  pos-sector-value     pic 9(3)v99    comp-3.              
000360             07  pos-diaria           pic 9(3)v99    comp-3.              
000370             07  pos-ido-value        pic 9(3)v99    comp-3.              
000380*                                                                         
000390     03  py-extra-position-table.                                         
000400         05  py-extra-pos-entry       occurs 8                            
000410                                       indexed by extra-pos-idx.          
000420             07  extra-pos-code       pic x(12).                          
000430*                                         none,bsp,tfo,tfo+sim,           
000440*                                         linetrainer,tri,                
000450*                                         tre-tri,abt                     
000460             07  extra-pos-pcent      pic 99v99      comp-3.              
000470*                                                                         
000480     03  py-contract-table.                                               
000490         05  py-contract-entry        occurs 9                            
000500                                       indexed by contract-idx.           
000510             07  contract-code        pic x(16).                          
000520             07  contract-threshold   pic 99v99      comp-3.              
000530             07  contract-frv-flag    pic x.                              
000540*                                         y = frv uplift applies          
000550*                                                                         
000560     03  py-distance-band-table.                                          
000570         05  py-dist-band-entry       occurs 4                            
000580                                       indexed by dist-band-idx.          
000590             07  band-upper-nm        pic 9(5)       comp.                
000600*                                         99999 = open ended band         
000610             07  band-sector-value    pic 9v99       comp-3.              
000620*                                                                         
000630     03  py-tax-bracket-table.                                            
000640         05  py-tax-bracket-entry     occurs 3                            
000650                                       indexed by tax-bracket-idx.        
000660             07  tax-bracket-limit    pic 9(6)v99    comp-3.              
000670*                                         top of bracket, the             
000680*                                         final one carries the           
000690*                                         marginal rate only              
000700             07  tax-bracket-rate     pic 99v99      comp-3.              
000710*                                                                         
000720     03  py-social-contrib-table.                                         
000730         05  py-soc-contrib-entry     occurs 5                            
000740                                       indexed by soc-contrib-idx.        
000750             07  soc-contrib-desc     pic x(20).                          
000760             07  soc-contrib-rate     pic 9v99999    comp-3.              
000770*                                                                         
000780     03  py-multipliers.                                                  
000790         05  mult-snc-unit-value      pic 9v99       comp-3.              
000800         05  mult-vacation-sectors    pic 9v9        comp-3.              
000810         05  mult-night-stop-sectors  pic 9v9        comp-3.              
000820         05  mult-overtime-factor     pic 9v9        comp-3.              
000830         05  mult-frv-uplift-pcent    pic 99v99      comp-3.              
000840         05  mult-soc-contrib-total   pic 9v99999    comp-3.              
000850*                                                                         
000860     03  filler                       pic x(20).                          
000870*                                                                         
