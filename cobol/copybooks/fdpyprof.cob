000100* Fd For Pilot Profile File - one pilot per record.                       
000110*                                                                         
000120 fd  py-profile-file.                                                     
000130 copy pyprof.cob.                                                         
000140*                                                                         
