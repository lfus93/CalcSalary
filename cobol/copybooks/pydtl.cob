000100*****************************************************************         
000110*                                                                *        
000120*   Record Definition For Salary Detail Output File             *         
000130*        One record per duty-day / leg, written as the          *         
000140*        roster is walked in Payroll-Series processing          *         
000150*****************************************************************         
000160* File size 100 bytes.                                                    
000170*                                                                         
000180* 09/02/26 vbc - Created.                                                 
000190*                                                                         
000200 01  py-detail-record.                                                    
000210     03  dtl-duty-date           pic x(10).                               
000220     03  dtl-activity            pic x(30).                               
000230     03  dtl-flight-number       pic x(8).                                
000240     03  dtl-origin              pic x(3).                                
000250     03  dtl-destination         pic x(3).                                
000260     03  dtl-distance-nm         pic 9(5).                                
000270     03  dtl-sectors             pic 9(2)v99.                             
000280     03  dtl-earnings            pic 9(5)v99.                             
000290     03  filler                  pic x(30).                               
000300*                                                                         
