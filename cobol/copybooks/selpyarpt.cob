000100* Select For Airport Reference File.                                      
000110*                                                                         
000120     select  py-airport-file                                              
000130             assign            PYARPT                                     
000140             organization      line sequential                            
000150             status            py-arpt-status.                            
000160*                                                                         
