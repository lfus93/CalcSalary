000100*****************************************************************         
000110*                                                                *        
000120*   Record Definition For Pilot Profile File                    *         
000130*        One record per pilot, read once per run                *         
000140*****************************************************************         
000150* File size 50 bytes.                                                     
000160*                                                                         
000170* 09/02/26 vbc - Created.                                                 
000180*                                                                         
000190 01  py-profile-record.                                                   
000200     03  prof-position           pic x(6).                                
000210*                                    so,fo,sfo,newcpt,cpt                 
000220     03  prof-extra-position     pic x(12).                               
000230*                                    none,bsp,tfo,tfo+sim,                
000240*                                    linetrainer,tri,                     
000250*                                    tre-tri,abt                          
000260     03  prof-contract-type      pic x(16).                               
000270     03  prof-home-base          pic x(3).                                
000280     03  prof-snc-units          pic 9(3).                                
000290     03  filler                  pic x(10).                               
000300*                                                                         
