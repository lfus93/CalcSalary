000100* Select For Monthly Duty Roster File.                                    
000110*                                                                         
000120     select  py-roster-file                                               
000130             assign            PYROST                                     
000140             organization      line sequential                            
000150             status            py-rost-status.                            
000160*                                                                         
