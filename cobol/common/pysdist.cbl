000100*****************************************************************         
000110*                                                               *         
000120*                Great Circle Distance Calculation              *         
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160 identification   division.                                               
000170*===============================                                          
000180*                                                                         
000190***                                                                       
000200      Program-Id.         pysdist.                                        
000210***                                                                       
000220      Author.             R W Hargreaves.                                 
000230      Installation.       Applewood Computers - Flight Ops Bureau.        
000240      Date-Written.       14/03/1988.                                     
000250      Date-Compiled.                                                      
000260      Security.           Copyright (C) 1988-2026 & later, Vincent        
000270                          Bryan Coen.  Distributed under the GNU          
000280                          General Public License.  See the file           
000290                          COPYING for details.                            
000300***                                                                       
000310      Remarks.            Called from PYSAL100 once per leg.              
000320                          Given two airports' Lat/Long, returns           
000330                          the great circle distance between them          
000340                          in whole nautical miles.                        
000350*                                                                         
000360                          Uses its own sine/cosine/arc-cosine code        
000370                          (series plus Newton iteration) as this          
000380                          Installation has no maths run time              
000390                          library.                                        
000400***                                                                       
000410* changes:                                                                
000420* 14/03/88 rwh - Written for the PYSAL mileage-pay extension,             
000430*                replacing the flat 1-sector-per-leg rate Payroll         
000440*                queried.                                                 
000450* 02/09/89 rwh - Lat/Long now hold 4 decimal places, was 2, after         
000460*                Gatwick Nav queried short-leg rounding.                  
000470* 21/05/91 djp - Corrected sign handling for south/west coords.           
000480* 08/02/94 djp - Acos iteration count raised 4 to 6 after an audit        
000490*                query on a long-haul leg distance.                       
000500* 19/11/98 mjf - Year 2000 readiness review - no Date fields held         
000510*                in this module, no changes required.  mjf.               
000520* 14/01/99 mjf - Re-confirmed Y2K sign off after regression pass.         
000530* 30/06/03 ks  - Moved Pi & Deg-To-Rad to Working-Storage from            
000540*                Linkage so re-entrant use from PYSAL100 is safe.         
000550* 03/03/09 vbc - Migration to Open Cobol v3.00.00.                        
000560* 24/10/16 vbc - Moved to common/, now using envdiv.cob same as           
000570*                rest of the Applewood suite.                             
000580* 16/04/24 vbc - Copyright notice updated superseding previous.           
000590* 19/09/25 vbc - 3.3.00 version update and builds reset.                  
000600* 09/02/26 vbc - Re-pointed at the Pilot Salary rework, ref               
000610*                PYSAL-26-014 - logic unchanged, comments tidied.         
000620***                                                                       
000630*                                                                         
000640 environment      division.                                               
000650*===============================                                          
000660*                                                                         
000670 copy "envdiv.cob".                                                       
000680 input-output     section.                                                
000690*-------------------------------                                          
000700*                                                                         
000710 data             division.                                               
000720*===============================                                          
000730 working-storage  section.                                                
000740*-------------------------------                                          
000750*                                                                         
000760*****************************************************************         
000770*   Constants                                                    *        
000780*****************************************************************         
000790*                                                                         
000800 01  WS-Constants.                                                        
000810     03  WS-Deg-To-Rad            pic s9v9(9)  comp-3                     
000820                                   value 0.017453293.                     
000830     03  WS-Pi                    pic s9v9(9)  comp-3                     
000840                                   value 3.141592654.                     
000850     03  WS-Half-Pi               pic s9v9(9)  comp-3                     
000860                                   value 1.570796327.                     
000870     03  WS-Great-Circle-Const    pic 9(4)     comp                       
000880                                   value 3440.                            
000890     03  filler                   pic x(04).                              
000900*                                                                         
000910*****************************************************************         
000920*   Converted coordinates and trig results for the two points   *         
000930*****************************************************************         
000940*                                                                         
000950 01  WS-Coordinate-Fields.                                                
000960     03  WS-Lat-Dep-Rad           pic s9v9(9)  comp-3.                    
000970     03  WS-Lat-Arr-Rad           pic s9v9(9)  comp-3.                    
000980     03  WS-Lon-Dep-Rad           pic s9v9(9)  comp-3.                    
000990     03  WS-Lon-Arr-Rad           pic s9v9(9)  comp-3.                    
001000     03  WS-Delta-Lon-Rad         pic s9v9(9)  comp-3.                    
001010     03  WS-Sin-Lat-Dep           pic s9v9(9)  comp-3.                    
001020     03  WS-Cos-Lat-Dep           pic s9v9(9)  comp-3.                    
001030     03  WS-Sin-Lat-Arr           pic s9v9(9)  comp-3.                    
001040     03  WS-Cos-Lat-Arr           pic s9v9(9)  comp-3.                    
001050     03  WS-Cos-Delta-Lon         pic s9v9(9)  comp-3.                    
001060     03  WS-Cosine-Of-Angle       pic s9v9(9)  comp-3.                    
001070     03  WS-Great-Circle-Radians  pic s9v9(9)  comp-3.                    
001080     03  filler                   pic x(04).                              
001090*                                                                         
001100* Alternate view of the above, used only to blank the whole area          
001110* down at the start of each call - PYSDIST is re-entered once per         
001120* leg so nothing may carry over from the previous call.                   
001130*                                                                         
001140 01  WS-Coordinate-Fields-Alt redefines WS-Coordinate-Fields.             
001150     03  WS-Coord-Entry           pic s9v9(9)  comp-3 occurs 12.          
001160     03  filler                   pic x(04).                              
001170*                                                                         
001180*****************************************************************         
001190*   Scratch fields for the sine / cosine series paragraphs      *         
001200*****************************************************************         
001210*                                                                         
001220 01  WS-Series-Work.                                                      
001230     03  WS-Series-Angle          pic s9v9(9)  comp-3.                    
001240     03  WS-Series-Term           pic s9v9(9)  comp-3.                    
001250     03  WS-Series-Result         pic s9v9(9)  comp-3.                    
001260     03  filler                   pic x(04).                              
001270*                                                                         
001280 01  WS-Series-Work-Alt redefines WS-Series-Work.                         
001290     03  WS-Series-Entry          pic s9v9(9)  comp-3 occurs 3.           
001300     03  filler                   pic x(04).                              
001310*                                                                         
001320*****************************************************************         
001330*   Scratch fields for the arc-cosine Newton iteration          *         
001340*****************************************************************         
001350*                                                                         
001360 01  WS-Acos-Work.                                                        
001370     03  WS-Acos-Theta            pic s9v9(9)  comp-3.                    
001380     03  WS-Acos-Sin-Theta        pic s9v9(9)  comp-3.                    
001390     03  WS-Acos-Cos-Theta        pic s9v9(9)  comp-3.                    
001400     03  WS-Acos-Delta            pic s9v9(9)  comp-3.                    
001410     03  filler                   pic x(04).                              
001420*                                                                         
001430 01  WS-Acos-Work-Alt redefines WS-Acos-Work.                             
001440     03  WS-Acos-Entry            pic s9v9(9)  comp-3 occurs 4.           
001450     03  filler                   pic x(04).                              
001460*                                                                         
001470*****************************************************************         
001480*   Standalone counters / switches                              *         
001490*****************************************************************         
001500*                                                                         
001510 77  WS-Coord-Idx                 pic s9(2)    comp.                      
001520 77  WS-Series-Idx                pic s9(2)    comp.                      
001530 77  WS-Acos-Idx                  pic s9(2)    comp.                      
001540 77  WS-Cos-Sign-Factor           pic s9       comp.                      
001550*                                                                         
001560 linkage          section.                                                
001570*-------------------------------                                          
001580*                                                                         
001590***********                                                               
001600* pysdist *                                                               
001610***********                                                               
001620*                                                                         
001630 01  py-dist-parms.                                                       
001640     03  dist-lat-dep             pic s9(3)v9(4).                         
001650     03  dist-lon-dep             pic s9(3)v9(4).                         
001660     03  dist-lat-arr             pic s9(3)v9(4).                         
001670     03  dist-lon-arr             pic s9(3)v9(4).                         
001680     03  dist-result-nm           pic 9(5).                               
001690*                                                                         
001700 procedure        division using  py-dist-parms.                          
001710*===============================================                          
001720*                                                                         
001730 0000-Main-Line.                                                          
001740     perform  1000-Convert-To-Radians.                                    
001750     perform  2000-Calc-Trig-Components.                                  
001760*    3000 falls through into 4000 with nothing parked between             
001770*    them, so one range PERFORM covers the clamp and the Newton           
001780*    iteration together.                                                  
001790     perform  3000-Calc-Cosine-Of-Angle thru 4000-Exit.                   
001800     perform  5000-Convert-To-Nautical-Miles.                             
001810     go       to Main-Exit.                                               
001820*                                                                         
001830*****************************************************************         
001840*   Convert the four incoming degree values to radians, having  *         
001850*   first blanked all scratch areas ready for this call          *        
001860*****************************************************************         
001870*                                                                         
001880 1000-Convert-To-Radians.                                                 
001890     perform  1100-Zero-Work-Areas.                                       
001900     compute  WS-Lat-Dep-Rad = dist-lat-dep * WS-Deg-To-Rad.              
001910     compute  WS-Lat-Arr-Rad = dist-lat-arr * WS-Deg-To-Rad.              
001920     compute  WS-Lon-Dep-Rad = dist-lon-dep * WS-Deg-To-Rad.              
001930     compute  WS-Lon-Arr-Rad = dist-lon-arr * WS-Deg-To-Rad.              
001940     compute  WS-Delta-Lon-Rad = WS-Lon-Arr-Rad - WS-Lon-Dep-Rad.         
001950 1000-Exit.                                                               
001960     exit.                                                                
001970*                                                                         
001980 1100-Zero-Work-Areas.                                                    
001990     move     zero to WS-Coord-Idx.                                       
002000     perform  1110-Zero-Coord-Entry                                       
002010              varying WS-Coord-Idx from 1 by 1                            
002020              until   WS-Coord-Idx > 12.                                  
002030     move     zero to WS-Series-Idx.                                      
002040     perform  1120-Zero-Series-Entry                                      
002050              varying WS-Series-Idx from 1 by 1                           
002060              until   WS-Series-Idx > 3.                                  
002070     move     zero to WS-Acos-Idx.                                        
002080     perform  1130-Zero-Acos-Entry                                        
002090              varying WS-Acos-Idx from 1 by 1                             
002100              until   WS-Acos-Idx > 4.                                    
002110 1100-Exit.                                                               
002120     exit.                                                                
002130*                                                                         
002140 1110-Zero-Coord-Entry.                                                   
002150     move     zero to WS-Coord-Entry (WS-Coord-Idx).                      
002160*                                                                         
002170 1120-Zero-Series-Entry.                                                  
002180     move     zero to WS-Series-Entry (WS-Series-Idx).                    
002190*                                                                         
002200 1130-Zero-Acos-Entry.                                                    
002210     move     zero to WS-Acos-Entry (WS-Acos-Idx).                        
002220*                                                                         
002230*****************************************************************         
002240*   Sin/Cos of each latitude, and Cos of the longitude delta    *         
002250*****************************************************************         
002260*                                                                         
002270 2000-Calc-Trig-Components.                                               
002280     move     WS-Lat-Dep-Rad  to WS-Series-Angle.                         
002290     perform  2100-Calc-Sine.                                             
002300     move     WS-Series-Result to WS-Sin-Lat-Dep.                         
002310     move     WS-Lat-Dep-Rad  to WS-Series-Angle.                         
002320     perform  2200-Calc-Cosine.                                           
002330     move     WS-Series-Result to WS-Cos-Lat-Dep.                         
002340     move     WS-Lat-Arr-Rad  to WS-Series-Angle.                         
002350     perform  2100-Calc-Sine.                                             
002360     move     WS-Series-Result to WS-Sin-Lat-Arr.                         
002370     move     WS-Lat-Arr-Rad  to WS-Series-Angle.                         
002380     perform  2200-Calc-Cosine.                                           
002390     move     WS-Series-Result to WS-Cos-Lat-Arr.                         
002400     move     WS-Delta-Lon-Rad to WS-Series-Angle.                        
002410     perform  2200-Calc-Cosine.                                           
002420     move     WS-Series-Result to WS-Cos-Delta-Lon.                       
002430 2000-Exit.                                                               
002440     exit.                                                                
002450*                                                                         
002460* Sine by series - valid for the +/- 90 degree (Half-Pi) range a          
002470* Latitude in radians can ever hold, no range reduction needed.           
002480*                                                                         
002490 2100-Calc-Sine.                                                          
002500     move     WS-Series-Angle to WS-Series-Term.                          
002510     compute  WS-Series-Result =                                          
002520              WS-Series-Term                                              
002530              - (WS-Series-Term ** 3  / 6)                                
002540              + (WS-Series-Term ** 5  / 120)                              
002550              - (WS-Series-Term ** 7  / 5040)                             
002560              + (WS-Series-Term ** 9  / 362880)                           
002570              - (WS-Series-Term ** 11 / 39916800).                        
002580 2100-Exit.                                                               
002590     exit.                                                                
002600*                                                                         
002610* Cosine by series - the longitude delta can reach +/- 180 degrees        
002620* (Pi) so is range reduced into 0 thru Half-Pi first, same way a          
002630* set of trig tables would be entered, before the series is run.          
002640*                                                                         
002650 2200-Calc-Cosine.                                                        
002660     move     +1 to WS-Cos-Sign-Factor.                                   
002670     move     WS-Series-Angle to WS-Series-Term.                          
002680     if       WS-Series-Term < zero                                       
002690              compute WS-Series-Term = zero - WS-Series-Term              
002700     end-if.                                                              
002710     if       WS-Series-Term > WS-Half-Pi                                 
002720              compute WS-Series-Term = WS-Pi - WS-Series-Term             
002730              move    -1 to WS-Cos-Sign-Factor                            
002740     end-if.                                                              
002750     compute  WS-Series-Result =                                          
002760              WS-Cos-Sign-Factor *                                        
002770              (1                                                          
002780              - (WS-Series-Term ** 2  / 2)                                
002790              + (WS-Series-Term ** 4  / 24)                               
002800              - (WS-Series-Term ** 6  / 720)                              
002810              + (WS-Series-Term ** 8  / 40320)                            
002820              - (WS-Series-Term ** 10 / 3628800)).                        
002830 2200-Exit.                                                               
002840     exit.                                                                
002850*                                                                         
002860*****************************************************************         
002870*   Combine into the cosine of the angle subtended at the       *         
002880*   Earth's centre, clamped to +/- 1 to guard against series    *         
002890*   rounding pushing it just outside the valid Acos range        *        
002900*****************************************************************         
002910*                                                                         
002920 3000-Calc-Cosine-Of-Angle.                                               
002930     compute  WS-Cosine-Of-Angle =                                        
002940              (WS-Sin-Lat-Dep * WS-Sin-Lat-Arr) +                         
002950              (WS-Cos-Lat-Dep * WS-Cos-Lat-Arr *                          
002960              WS-Cos-Delta-Lon).                                          
002970     if       WS-Cosine-Of-Angle > 1                                      
002980              move 1 to WS-Cosine-Of-Angle                                
002990     end-if.                                                              
003000     if       WS-Cosine-Of-Angle < -1                                     
003010              move -1 to WS-Cosine-Of-Angle                               
003020     end-if.                                                              
003030 3000-Exit.                                                               
003040     exit.                                                                
003050*                                                                         
003060*****************************************************************         
003070*   Arc-Cosine by Newton iteration - starts from the small      *         
003080*   angle approximation Half-Pi minus the Cosine and refines    *         
003090*   six times, converging far inside the precision we need      *         
003100*****************************************************************         
003110*                                                                         
003120 4000-Calc-Great-Circle-Angle.                                            
003130     compute  WS-Acos-Theta = WS-Half-Pi - WS-Cosine-Of-Angle.            
003140     perform  4100-Acos-Iterate 6 times.                                  
003150     move     WS-Acos-Theta to WS-Great-Circle-Radians.                   
003160 4000-Exit.                                                               
003170     exit.                                                                
003180*                                                                         
003190 4100-Acos-Iterate.                                                       
003200     move     WS-Acos-Theta to WS-Series-Angle.                           
003210     perform  2100-Calc-Sine.                                             
003220     move     WS-Series-Result to WS-Acos-Sin-Theta.                      
003230     move     WS-Acos-Theta to WS-Series-Angle.                           
003240     perform  2200-Calc-Cosine.                                           
003250     move     WS-Series-Result to WS-Acos-Cos-Theta.                      
003260     if       WS-Acos-Sin-Theta = zero                                    
003270              go to 4100-Exit                                             
003280     end-if.                                                              
003290     compute  WS-Acos-Delta =                                             
003300              (WS-Acos-Cos-Theta - WS-Cosine-Of-Angle)                    
003310              / WS-Acos-Sin-Theta.                                        
003320     add      WS-Acos-Delta to WS-Acos-Theta.                             
003330 4100-Exit.                                                               
003340     exit.                                                                
003350*                                                                         
003360*****************************************************************         
003370*   Radians on the Earth's great circle to whole nautical miles *         
003380*****************************************************************         
003390*                                                                         
003400 5000-Convert-To-Nautical-Miles.                                          
003410     compute  dist-result-nm rounded =                                    
003420              WS-Great-Circle-Const * WS-Great-Circle-Radians.            
003430     if       dist-result-nm < zero                                       
003440              move zero to dist-result-nm                                 
003450     end-if.                                                              
003460 5000-Exit.                                                               
003470     exit.                                                                
003480*                                                                         
003490 Main-Exit.                                                               
003500     exit     program.                                                    
