000100*****************************************************************         
000110*                                                                *        
000120*              Pilot Monthly Salary Calculation Batch           *         
000130*                                                                *        
000140*****************************************************************         
000150 identification   division.                                               
000160*===============================                                          
000170*                                                                         
000180***                                                                       
000190     Program-Id.         pysal100.                                        
000200***                                                                       
000210     Author.             V B Coen.                                        
000220     Installation.       Applewood Computers - Flight Ops Bureau.         
000230     Date-Written.       23/09/1986.                                      
000240     Date-Compiled.                                                       
000250     Security.           Copyright (C) 1986-2026 & later, Vincent         
000260                         Bryan Coen.  Distributed under the GNU           
000270                         General Public License.  See the file            
000280                         COPYING for details.                             
000290***                                                                       
000300     Remarks.            Monthly pay run for one pilot.  Reads the        
000310                         normalised duty roster, the airport Lat/         
000320                         Long reference and the pilot profile, and        
000330                         produces the salary statement, the per-          
000340                         leg detail file and the daily schedule           
000350                         report.                                          
000360*                                                                         
000370                         Roster arrives already split into one            
000380                         record per duty day - see Payroll                
000390                         Procedures note PP-14.  This run does not        
000400                         re-parse the vendor free text, it applies        
000410                         the day and bonus rules to the normalised        
000420                         record only.                                     
000430***                                                                       
000440* changes:                                                                
000450* 23/09/86 rwh - Written for the first computerised pilot pay run,        
000460*                replacing the Flight Ops clerks' manual sector           
000470*                sheets.                                                  
000480* 11/06/88 rwh - Added the night-stop bonus after Line Ops queried        
000490*                crews stopping away from base with no allowance.         
000500* 04/02/90 djp - IDO (rest violation) bonus added per the new             
000510*                Flight Crew Agreement clause 9.                          
000520* 17/08/93 djp - Extra diaria day rule added for late landings            
000530*                running into a standby day.                              
000540* 03/03/96 ks  - Progressive tax brackets re-keyed, 3rd bracket           
000550*                was truncating at the wrong limit.                       
000560* 19/11/98 mjf - Year 2000 readiness review - Duty-Date fields            
000570*                already carry a 4 digit year, no changes needed.         
000580* 14/01/99 mjf - Re-confirmed Y2K sign off after regression pass.         
000590* 30/06/03 ks  - Midnight standby rule added after a Milan crew           
000600*                query on diaria short-counted after late arrival.        
000610* 11/05/07 vbc - FRV contract uplift added to Gross/Contribution          
000620*                base per updated FRV side letter.                        
000630* 03/03/09 vbc - Migration to Open Cobol v3.00.00.                        
000640* 24/10/16 vbc - Distance calc pulled out to common/pysdist, was          
000650*                inline and unreadable, CALLed instead.                   
000660* 16/04/24 vbc - Copyright notice updated superseding previous.           
000670* 19/09/25 vbc - 3.3.00 version update and builds reset.                  
000680* 09/02/26 vbc - Re-platformed onto the new Roster/Airport/Profile        
000690*                file layouts, ref PYSAL-26-014.  SNC and vacation        
000700*                compensation rules folded in from the old spread-        
000710*                sheet workaround.                                        
000720* 12/02/26 vbc - Daily schedule report added, Payroll had been            
000730*                re-keying the detail file into the payslip by            
000740*                hand every month end.                                    
000750* 02/03/26 vbc - SIM training keyword scan now also catches               
000760*                "TRAINING" on its own, ref PYSAL-26-019 (a crew          
000770*                SIM slot was wrongly rated at the 4.0 instructor         
000780*                sectors instead of 0.0 - description only said           
000790*                "SIM Technical Training", no TRAINEE/SUPPORT/            
000800*                STUDENT wording for the old scan to catch).              
000810* 02/03/26 vbc - Social contribution breakdown in pysrate.cob now         
000820*                populated row by row for the payslip audit trail,        
000830*                not just carried as the one summed constant.             
000840***                                                                       
000850*                                                                         
000860 environment      division.                                               
000870*===============================                                          
000880*                                                                         
000890 configuration    section.                                                
000900*-------------------------------                                          
000910*                                                                         
000920 copy "envdiv.cob".                                                       
000930*                                                                         
000940 input-output     section.                                                
000950*-------------------------------                                          
000960*                                                                         
000970 file-control.                                                            
000980     copy "selpyrost.cob".                                                
000990     copy "selpyarpt.cob".                                                
001000     copy "selpyprof.cob".                                                
001010     copy "selpydtl.cob".                                                 
001020     copy "selprint.cob".                                                 
001030*                                                                         
001040 data             division.                                               
001050*===============================                                          
001060*                                                                         
001070 file             section.                                                
001080*-------------------------------                                          
001090*                                                                         
001100     copy "fdpyrost.cob".                                                 
001110     copy "fdpyarpt.cob".                                                 
001120     copy "fdpyprof.cob".                                                 
001130     copy "fdpydtl.cob".                                                  
001140*                                                                         
001150 fd  py-report-file                                                       
001160     reports are Pilot-Salary-Report.                                     
001170*                                                                         
001180 working-storage  section.                                                
001190*-------------------------------                                          
001200*                                                                         
001210 77  WS-Prog-Name             pic x(20) value "pysal100 (1.0.00)".        
001220*                                                                         
001230*****************************************************************         
001240*   Rate tables, loaded by move in AA015 - see pysrate.cob for   *        
001250*   the documented pay policy defaults these carry               *        
001260*****************************************************************         
001270*                                                                         
001280 copy "pysrate.cob".                                                      
001290*                                                                         
001300*****************************************************************         
001310*   Airport reference table, loaded by Unstring in AA020        *         
001320*****************************************************************         
001330*                                                                         
001340 copy "pyarpt.cob".                                                       
001350*                                                                         
001360*****************************************************************         
001370*   File status codes - one per file, held together the way     *         
001380*   WSPYEMP's program group keeps its file statuses              *        
001390*****************************************************************         
001400*                                                                         
001410 01  WS-File-Statuses.                                                    
001420     03  py-rost-status           pic xx.                                 
001430     03  py-arpt-status           pic xx.                                 
001440     03  py-prof-status           pic xx.                                 
001450     03  py-dtl-status            pic xx.                                 
001460     03  py-rprt-status           pic xx.                                 
001470     03  filler                   pic x(06).                              
001480*                                                                         
001490*****************************************************************         
001500*   Switches                                                     *        
001510*****************************************************************         
001520*                                                                         
001530 01  WS-Switches.                                                         
001540*    Roster file exhausted - drives AA000's main processing loop.         
001550     03  WS-Roster-EOF-Sw         pic x      value "N".                   
001560         88  WS-Roster-EOF                   value "Y".                   
001570*    False only for the very first day of the roster, before there        
001580*    is a completed Day1 to run the CC0nn bonus rules against.            
001590     03  WS-Prev-Day-Valid-Sw     pic x      value "N".                   
001600         88  WS-Prev-Day-Valid                value "Y".                  
001610*    Set per leg in BB010 - origin/destination is an XWT/XDH              
001620*    training facility, so the leg earns and rates nothing.               
001630     03  WS-Org-Training-Sw       pic x      value "N".                   
001640         88  WS-Org-Is-Training-Fac           value "Y".                  
001650     03  WS-Dst-Training-Sw       pic x      value "N".                   
001660         88  WS-Dst-Is-Training-Fac           value "Y".                  
001670*    Only a real flight/positioning leg (BB020) or TRAINING/REST          
001680*    DAY (BB060) sets this true for the day's AA040 day-count.            
001690     03  WS-Base-Working-Day-Sw   pic x      value "N".                   
001700         88  WS-Base-Working-Day              value "Y".                  
001710     03  filler                   pic x(04).                              
001720*                                                                         
001730*****************************************************************         
001740*   Pilot profile and the rate/threshold picked for this run    *         
001750*****************************************************************         
001760*                                                                         
001770*    Read as a flat 50-byte record (FDPYPROF), unstrung below by          
001780*    the redefine rather than an UNSTRING - fixed-width layout.           
001790 01  WS-Profile-Area.                                                     
001800     03  filler                   pic x(50).                              
001810*                                                                         
001820 01  WS-Profile-Area-Alt redefines WS-Profile-Area.                       
001830     03  WS-Prof-Position         pic x(6).                               
001840     03  WS-Prof-Extra-Position   pic x(12).                              
001850     03  WS-Prof-Contract-Type    pic x(16).                              
001860     03  WS-Prof-Home-Base        pic x(3).                               
001870     03  WS-Prof-SNC-Units        pic 9(3).                               
001880     03  filler                   pic x(10).                              
001890*                                                                         
001900*    Picked off the rate tables in AA026 for this one pilot's             
001910*    position/extra-position/contract - held flat here rather             
001920*    than re-SEARCHed on every leg.                                       
001930 01  WS-Picked-Rates.                                                     
001940     03  WS-Base-Salary           pic 9(5)v999   comp-3.                  
001950     03  WS-Allowance             pic 9(5)v999   comp-3.                  
001960     03  WS-Sector-Value          pic 9(3)v99    comp-3.                  
001970     03  WS-Diaria                pic 9(3)v99    comp-3.                  
001980     03  WS-Ido-Value             pic 9(3)v99    comp-3.                  
001990     03  WS-Extra-Pos-Pcent       pic 99v99      comp-3.                  
002000     03  WS-Contract-Threshold    pic 99v99      comp-3.                  
002010     03  WS-Contract-Frv-Flag     pic x.                                  
002020         88  WS-Contract-Is-Frv              value "Y".                   
002030*    Base/allowance with the extra-position uplift already folded         
002040*    in - these two, not the plain ones above, feed DD010/DD020.          
002050     03  WS-Final-Base            pic 9(5)v999   comp-3.                  
002060     03  WS-Final-Allowance       pic 9(5)v999   comp-3.                  
002070     03  filler                   pic x(04).                              
002080*                                                                         
002090*****************************************************************         
002100*   Prior-day / current-day snapshot, buffered so the day-pair   *        
002110*   bonus rules can be applied a day in arrears - see CC0nn      *        
002120*****************************************************************         
002130*                                                                         
002140 01  WS-Day-Pair.                                                         
002150     03  WS-Day1.                                                         
002160         05  D1-Duty-Date         pic x(10).                              
002170         05  D1-Duty-Type         pic x(12).                              
002180         05  D1-Leg-Count         pic 9(2)       comp.                    
002190         05  D1-First-Origin      pic x(3).                               
002200         05  D1-Last-Dest         pic x(3).                               
002210         05  D1-Last-Takeoff      pic x(5).                               
002220         05  D1-Last-Landing      pic x(5).                               
002230         05  D1-Last-Midnight     pic x.                                  
002240     03  WS-Day2.                                                         
002250         05  D2-Duty-Date         pic x(10).                              
002260         05  D2-Duty-Type         pic x(12).                              
002270         05  D2-Leg-Count         pic 9(2)       comp.                    
002280         05  D2-First-Origin      pic x(3).                               
002290         05  D2-Last-Dest         pic x(3).                               
002300         05  D2-Last-Takeoff      pic x(5).                               
002310         05  D2-Last-Landing      pic x(5).                               
002320         05  D2-Last-Midnight     pic x.                                  
002330     03  filler                   pic x(08).                              
002340*                                                                         
002350* Alternate byte-for-byte view of the pair, used only to blank            
002360* both snapshots at start of run - sized to match the two groups          
002370* above exactly, field for field.                                         
002380*                                                                         
002390 01  WS-Day-Pair-Alt redefines WS-Day-Pair.                               
002400     03  WS-Day-Pair-Entry        pic x(5) occurs 16.                     
002410     03  filler                   pic x(08).                              
002420*                                                                         
002430*****************************************************************         
002440*   Bonus-rule results for the day just completed (day2), used   *        
002450*   when its report line and diaria counts are produced          *        
002460*****************************************************************         
002470*                                                                         
002480 01  WS-Day2-Bonus-Results.                                               
002490*    Set by CC011 - (+E)/(++E)/(+++E) tier marker, printed onto           
002500*    the day's notes column by ZZ050.                                     
002510     03  WS-Ido-Symbol            pic x(6)   value spaces.                
002520     03  WS-Night-Stop-This-Day   pic x      value "N".                   
002530     03  WS-Extra-Diaria-Flag     pic x      value "N".                   
002540         88  WS-Day2-Extra-Diaria           value "Y".                    
002550     03  WS-Midnight-Stdby-Flag   pic x      value "N".                   
002560         88  WS-Day2-Midnight-Stdby         value "Y".                    
002570     03  filler                   pic x(04).                              
002580*                                                                         
002590*****************************************************************         
002600*   Per-leg / per-entry work fields, rebuilt for every entry     *        
002610*****************************************************************         
002620*                                                                         
002630 01  WS-Entry-Work.                                                       
002640     03  WS-Entry-Activity        pic x(30).                              
002650     03  WS-Entry-Flight-No       pic x(8)   value "---".                 
002660     03  WS-Entry-Origin          pic x(3)   value "---".                 
002670     03  WS-Entry-Dest            pic x(3)   value "---".                 
002680     03  WS-Entry-Distance-Nm     pic 9(5)   comp.                        
002690     03  WS-Entry-Sectors         pic 9(2)v99 comp-3.                     
002700     03  WS-Entry-Earnings        pic 9(5)v99 comp-3.                     
002710     03  WS-Entry-Is-Operational  pic x      value "N".                   
002720         88  WS-Entry-Operational           value "Y".                    
002730     03  WS-Entry-Is-Positioning  pic x      value "N".                   
002740         88  WS-Entry-Positioning           value "Y".                    
002750     03  WS-Entry-Cumulative      pic 9(5)v99 comp-3.                     
002760     03  filler                   pic x(04).                              
002770*                                                                         
002780*****************************************************************         
002790*   Running accumulators for the salary result - see the gross/  *        
002800*   contribution/net maths in DD010 thru DD050 below for how     *        
002810*   each one feeds into the payslip bottom line                  *        
002820*****************************************************************         
002830*                                                                         
002840 01  WS-Accumulators.                                                     
002850     03  WS-Prev-Operational      pic 9(5)v99    comp-3.                  
002860     03  WS-Operational-Earnings  pic s9(7)v99   comp-3.                  
002870     03  WS-Positioning-Earnings  pic s9(7)v99   comp-3.                  
002880     03  WS-Frv-Bonus             pic s9(7)v99   comp-3.                  
002890     03  WS-Snc-Compensation      pic s9(7)v99   comp-3.                  
002900     03  WS-Vacation-Compensation pic s9(7)v99   comp-3.                  
002910     03  WS-Night-Stop-Bonus      pic s9(7)v99   comp-3.                  
002920     03  WS-Ido-Bonus-Total       pic s9(7)v99   comp-3.                  
002930     03  WS-Vacation-Days         pic 9(3)       comp.                    
002940     03  WS-Base-Working-Days     pic 9(3)       comp.                    
002950     03  WS-Midnight-Stdby-Days   pic 9(3)       comp.                    
002960     03  WS-Extra-Diaria-Days     pic 9(3)       comp.                    
002970     03  filler                   pic x(06).                              
002980*                                                                         
002990*****************************************************************         
003000*   Alternate view of the above, used only to clear the whole    *        
003010*   block to zero at the top of the run - nothing may carry      *        
003020*   over from a previous pilot's pay run in the same session     *        
003030*****************************************************************         
003040*                                                                         
003050 01  WS-Accumulators-Alt redefines WS-Accumulators.                       
003060     03  WS-Accum-Money-Entry     pic s9(7)v99   comp-3 occurs 8.         
003070     03  WS-Accum-Days-Entry     pic 9(3)       comp   occurs 4.          
003080     03  filler                   pic x(06).                              
003090*                                                                         
003100*****************************************************************         
003110*   The salary result for the run - held here rather than as a  *         
003120*   file layout, since there is only ever the one pilot per run  *        
003130*****************************************************************         
003140*                                                                         
003150 01  WS-Salary-Result.                                                    
003160     03  WS-Gross-Total           pic s9(7)v99   comp-3.                  
003170     03  WS-Net-Estimated         pic s9(7)v99   comp-3.                  
003180     03  WS-Sector-Earnings       pic s9(7)v99   comp-3.                  
003190     03  WS-Taxable-Income        pic s9(7)v99   comp-3.                  
003200     03  WS-Contribution-Base     pic s9(7)v99   comp-3.                  
003210     03  WS-Estimated-Tax         pic s9(7)v99   comp-3.                  
003220     03  WS-Social-Contributions  pic s9(7)v99   comp-3.                  
003230     03  WS-Working-Days          pic 9(3)       comp.                    
003240     03  WS-Total-Diaria-Days     pic 9(3)       comp.                    
003250     03  WS-Total-Diaria          pic s9(7)v99   comp-3.                  
003260     03  WS-Total-In-Payslip      pic s9(7)v99   comp-3.                  
003270     03  filler                   pic x(06).                              
003280*                                                                         
003290*****************************************************************         
003300*   Day-report work area - summed while the day's entries are    *        
003310*   written, GENERATEd once per day to the daily schedule table  *        
003320*****************************************************************         
003330*                                                                         
003340 01  WS-Day-Report-Line.                                                  
003350     03  WS-Rpt-Duty-Date         pic x(10).                              
003360     03  WS-Rpt-Activity          pic x(25).                              
003370     03  WS-Rpt-Flight-Count      pic 9(2)       comp.                    
003380     03  WS-Rpt-Sectors           pic 9(3)v99    comp-3.                  
003390     03  WS-Rpt-Earnings          pic 9(5)v99    comp-3.                  
003400     03  WS-Rpt-Notes             pic x(15).                              
003410     03  filler                   pic x(01).                              
003420*                                                                         
003430*****************************************************************         
003440*   Linkage area passed to common/pysdist for each leg distance  *        
003450*****************************************************************         
003460*                                                                         
003470 01  WS-Dist-Parms.                                                       
003480     03  WS-Dist-Lat-Dep          pic s9(3)v9(4).                         
003490     03  WS-Dist-Lon-Dep          pic s9(3)v9(4).                         
003500     03  WS-Dist-Lat-Arr          pic s9(3)v9(4).                         
003510     03  WS-Dist-Lon-Arr          pic s9(3)v9(4).                         
003520     03  WS-Dist-Result-Nm        pic 9(5).                               
003530*                                                                         
003540*****************************************************************         
003550*   Scan fields for the keyword search used to classify a        *        
003560*   training duty description - see ZZ020-Scan-For-Keyword       *        
003570*****************************************************************         
003580*                                                                         
003590 01  WS-Scan-Fields.                                                      
003600     03  WS-Scan-Desc             pic x(30).                              
003610     03  WS-Scan-Keyword          pic x(12).                              
003620     03  WS-Scan-Keyword-Len      pic 9(2)       comp.                    
003630     03  WS-Scan-Idx              pic 9(2)       comp.                    
003640     03  WS-Scan-Found-Sw         pic x          value "N".               
003650         88  WS-Scan-Found                      value "Y".                
003660     03  WS-Trainee-Sw            pic x          value "N".               
003670     03  filler                   pic x(04).                              
003680*                                                                         
003690*****************************************************************         
003700*   Scratch fields for HH:MM parsing and the day-pair relative-  *        
003710*   to-midnight minute arithmetic used by the CC0nn bonus rules  *        
003720*****************************************************************         
003730*                                                                         
003740 01  WS-Time-Work.                                                        
003750     03  WS-Parse-Time-Field      pic x(5).                               
003760     03  WS-Parse-Hour            pic 99         comp.                    
003770     03  WS-Parse-Min             pic 99         comp.                    
003780     03  WS-Ido-Rel               pic s9(4)      comp.                    
003790     03  WS-Diaria-Land-Hour      pic 99         comp.                    
003800     03  WS-Diaria-Land-Min       pic 99         comp.                    
003810     03  WS-Diaria-Add-Day-Sw     pic x          value "N".               
003820     03  WS-Diaria-Rel            pic s9(4)      comp.                    
003830     03  WS-Midnight-Crossed-Sw   pic x          value "N".               
003840     03  filler                   pic x(04).                              
003850*                                                                         
003860*****************************************************************         
003870*   Scratch fields for the progressive tax bracket loop          *        
003880*****************************************************************         
003890*                                                                         
003900 01  WS-Tax-Work.                                                         
003910     03  WS-Tax-Remaining         pic s9(7)v99   comp-3.                  
003920     03  WS-Tax-Band              pic s9(7)v99   comp-3.                  
003930     03  filler                   pic x(04).                              
003940*                                                                         
003950*****************************************************************         
003960*   Daily-schedule rows, buffered here while the roster is       *        
003970*   walked so the report can print the Salary Summary and        *        
003980*   Earnings Breakdown first and the day-by-day table after,     *        
003990*   once the month's totals are known - sized for a month        *        
004000*****************************************************************         
004010*                                                                         
004020 01  WS-Day-Table.                                                        
004030     03  WS-Day-Table-Count       pic 9(2)       comp value zero.         
004040     03  WS-Day-Table-Entry       occurs 31                               
004050                                   indexed by day-tbl-idx.                
004060         05  dt-duty-date         pic x(10).                              
004070         05  dt-activity          pic x(25).                              
004080         05  dt-flight-count      pic 9(2)       comp.                    
004090         05  dt-sectors           pic 9(3)v99    comp-3.                  
004100         05  dt-earnings          pic 9(5)v99    comp-3.                  
004110         05  dt-notes             pic x(15).                              
004120     03  filler                   pic x(01).                              
004130*                                                                         
004140*****************************************************************         
004150*   Standalone counters / subscripts                             *        
004160*****************************************************************         
004170*                                                                         
004180*    Leg subscript, used throughout BB0nn for the leg being rated.        
004190 77  WS-Leg-Idx                   pic 9(2)       comp.                    
004200*    Drives AA028's day-pair blanking loop at start of run.               
004210 77  WS-Pair-Idx                  pic 9(2)       comp.                    
004220*    Drives AA029's accumulator blanking loop at start of run.            
004230 77  WS-Accum-Idx                 pic 9(2)       comp.                    
004240 77  WS-Rec-Cnt                   pic 9(5)       comp.                    
004250 77  WS-Page-Cnt                  pic 9(3)       comp value zero.         
004260*    Non-zero return code set on any abort path - fed back to the         
004270*    job step via GOBACK RETURNING at the point of failure.               
004280 77  WS-Term-Code                 pic 9          comp value zero.         
004290*                                                                         
004300*****************************************************************         
004310*   Report Section - one pass, no control breaks needed since    *        
004320*   the roster already arrives one record per duty day          *         
004330*****************************************************************         
004340*                                                                         
004350 report section.                                                          
004360*-------------------------------                                          
004370*                                                                         
004380 rd  Pilot-Salary-Report                                                  
004390     control      Final                                                   
004400     Page Limit   60                                                      
004410     Heading      1                                                       
004420     First Detail 6                                                       
004430     Last  Detail 58.                                                     
004440*                                                                         
004450*    Page heading - position/contract/home base straight off the          
004460*    profile record, so Payroll can check the right pilot's run           
004470*    came out without flipping to the detail file.                        
004480 01  Rpt-Page-Head  type page heading.                                    
004490     03  line 1.                                                          
004500         05  col  1   pic x(30)                                           
004510             value "PILOT MONTHLY SALARY STATEMENT".                      
004520         05  col 60   pic x(5)    value "Page ".                          
004530         05  col 65   pic zz9     source Page-Counter.                    
004540     03  line 3.                                                          
004550         05  col  1   pic x(10)   value "Position: ".                     
004560         05  col 11   pic x(6)    source WS-Prof-Position.                
004570         05  col 20   pic x(10)  value "Contract: ".                      
004580         05  col 30   pic x(16)   source WS-Prof-Contract-Type.           
004590         05  col 48   pic x(11)  value "Home base:".                      
004600         05  col 60   pic x(3)    source WS-Prof-Home-Base.               
004610*                                                                         
004620*    Gross-to-net summary block - five lines, GENERATEd once from         
004630*    AA000 straight after the roster loop, ahead of the day rows.         
004640 01  Rpt-Salary-Summary  type detail.                                     
004650     03  line + 2.                                                        
004660         05  col  1   pic x(35)  value "SALARY SUMMARY".                  
004670     03  line + 1.                                                        
004680         05  col  1   pic x(35)  value "Gross total".                     
004690         05  col 37   pic zz,zzz,zz9.99  source WS-Gross-Total.           
004700         05  col 49   pic x      value "E".                               
004710     03  line + 1.                                                        
004720         05  col  1   pic x(35)  value "Social contributions".            
004730         05  col 37   pic -z,zzz,zz9.99                                   
004740             source WS-Social-Contributions.                              
004750         05  col 49   pic x      value "E".                               
004760     03  line + 1.                                                        
004770         05  col  1   pic x(35)  value "Taxable income".                  
004780         05  col 37   pic zz,zzz,zz9.99  source WS-Taxable-Income.        
004790         05  col 49   pic x      value "E".                               
004800     03  line + 1.                                                        
004810         05  col  1   pic x(35)  value "Estimated tax".                   
004820         05  col 37   pic -z,zzz,zz9.99  source WS-Estimated-Tax.         
004830         05  col 49   pic x      value "E".                               
004840     03  line + 1.                                                        
004850         05  col  1   pic x(35)  value "Net estimated salary".            
004860         05  col 37   pic zz,zzz,zz9.99  source WS-Net-Estimated.         
004870         05  col 49   pic x      value "E".                               
004880*                                                                         
004890*    Where the gross figure came from, component by component -           
004900*    lets Payroll trace a queried payslip back to one bonus rule.         
004910 01  Rpt-Earnings-Breakdown  type detail.                                 
004920     03  line + 2.                                                        
004930         05  col  1   pic x(35)  value "EARNINGS BREAKDOWN".              
004940     03  line + 1.                                                        
004950         05  col  1   pic x(35)  value "Operational sectors".             
004960         05  col 37   pic zz,zzz,zz9.99                                   
004970             source WS-Operational-Earnings.                              
004980         05  col 49   pic x      value "E".                               
004990     03  line + 1.                                                        
005000         05  col  1   pic x(35)  value "Positioning flights".             
005010         05  col 37   pic zz,zzz,zz9.99                                   
005020             source WS-Positioning-Earnings.                              
005030         05  col 49   pic x      value "E".                               
005040     03  line + 1.                                                        
005050         05  col  1   pic x(35)  value "FRV bonus".                       
005060         05  col 37   pic zz,zzz,zz9.99  source WS-Frv-Bonus.             
005070         05  col 49   pic x      value "E".                               
005080     03  line + 1.                                                        
005090         05  col  1   pic x(35)  value "SNC compensation".                
005100         05  col 37   pic zz,zzz,zz9.99                                   
005110             source WS-Snc-Compensation.                                  
005120         05  col 49   pic x      value "E".                               
005130     03  line + 1.                                                        
005140         05  col  1   pic x(35)  value "Vacation pay".                    
005150         05  col 37   pic zz,zzz,zz9.99                                   
005160             source WS-Vacation-Compensation.                             
005170         05  col 49   pic x      value "E".                               
005180*                                                                         
005190*    Column headings for the day-by-day table below - printed once        
005200*    up front - the EE010 second pass drives one Rpt-Daily-Line           
005210*    per buffered WS-Day-Table row.                                       
005220 01  Rpt-Daily-Head  type detail.                                         
005230     03  line + 2.                                                        
005240         05  col  1   pic x(35)  value "DAILY SCHEDULE".                  
005250     03  line + 1.                                                        
005260         05  col  1   pic x(12)  value "Date".                            
005270         05  col 13   pic x(25)  value "Activity".                        
005280         05  col 38   pic x(8)   value "Flights".                         
005290         05  col 46   pic x(8)   value "Sectors".                         
005300         05  col 54   pic x(12)  value "Earnings".                        
005310         05  col 66   pic x(12)  value "Notes".                           
005320*                                                                         
005330*    One line per duty day - Notes carries the IDO/XD/MS markers          
005340*    ZZ050 built for that day, "E" is just the Euro tag Payroll           
005350*    wants printed alongside every money column.                          
005360 01  Rpt-Daily-Line  type detail.                                         
005370     03  line + 1.                                                        
005380         05  col  1   pic x(12)       source WS-Rpt-Duty-Date.            
005390         05  col 13   pic x(25)       source WS-Rpt-Activity.             
005400         05  col 38   pic z9          source WS-Rpt-Flight-Count.         
005410         05  col 46   pic z9.99       source WS-Rpt-Sectors.              
005420         05  col 54   pic zz,zz9.99   source WS-Rpt-Earnings.             
005430         05  col 67   pic x(1)        value "E".                          
005440         05  col 69   pic x(15)       source WS-Rpt-Notes.                
005450*                                                                         
005460*    Bottom line of the payslip - spells out the diaria day-count         
005470*    arithmetic from DD050 so Payroll can see the three components        
005480*    add up before trusting the final figure.                             
005490 01  Rpt-Trailer  type control footing final.                             
005500     03  line + 3.                                                        
005510         05  col  1   pic x(40)                                           
005520             value "Diaria days (base+midstdby+extra)".                   
005530         05  col 42   pic zz9    source WS-Base-Working-Days.             
005540         05  col 46   pic x      value "+".                               
005550         05  col 48   pic z9     source WS-Midnight-Stdby-Days.           
005560         05  col 51   pic x      value "+".                               
005570         05  col 53   pic z9     source WS-Extra-Diaria-Days.             
005580         05  col 56   pic x      value "=".                               
005590         05  col 58   pic zz9    source WS-Total-Diaria-Days.             
005600     03  line + 1.                                                        
005610         05  col  1   pic x(40)  value "Total diaria".                    
005620         05  col 42   pic zz,zz9.99  source WS-Total-Diaria.              
005630         05  col 55   pic x      value "E".                               
005640     03  line + 2.                                                        
005650         05  col  1   pic x(40)                                           
005660             value "NET + DIARIA = TOTAL IN PAYSLIP".                     
005670         05  col 42   pic zz,zzz,zz9.99                                   
005680             source WS-Total-In-Payslip.                                  
005690         05  col 57   pic x      value "E".                               
005700*                                                                         
005710 procedure division.                                                      
005720*===================                                                      
005730*                                                                         
005740 aa000-Main               section.                                        
005750*                                                                         
005760*    Open the files and prime the rate/airport/profile tables             
005770*    before a single roster record is read.                               
005780     perform  aa010-Open-PY-Files.                                        
005790     perform  aa015-Load-Rate-Tables.                                     
005800     perform  aa020-Load-Airports.                                        
005810     perform  aa025-Read-Profile.                                         
005820     perform  aa026-Find-Rates.                                           
005830*    Blank the day1/day2 buffer and the money/day accumulators -          
005840*    both are REDEFINEd as flat OCCURS tables purely so the               
005850*    blanking can run as a single indexed PERFORM each run.               
005860     move     zero to WS-Pair-Idx.                                        
005870     perform  aa028-Blank-Day-Pair                                        
005880              varying WS-Pair-Idx from 1 by 1                             
005890              until   WS-Pair-Idx > 16.                                   
005900     move     zero to WS-Accum-Idx.                                       
005910     perform  aa029-Blank-Accumulators                                    
005920              varying WS-Accum-Idx from 1 by 1                            
005930              until   WS-Accum-Idx > 8.                                   
005940*    Main roster loop - one pass per duty day, legs and bonus             
005950*    rules all applied as each day comes off the file.                    
005960     perform  aa030-Read-Roster-Rec.                                      
005970     perform  aa040-Process-One-Day                                       
005980              until    WS-Roster-EOF.                                     
005990*    Totals are only known once every day has been seen, so the           
006000*    gross-to-net maths runs after the loop, not inside it.               
006010     perform  aa045-Calc-Salary-Components.                               
006020*    Report comes out Header/Summary/Breakdown/Daily/Trailer -            
006030*    Summary and Breakdown first, even though the Daily rows were         
006040*    built earlier - see the note over WS-Day-Table below for why         
006050*    they were parked there instead of GENERATEd as they occurred.        
006060     initiate Pilot-Salary-Report.                                        
006070     generate Rpt-Salary-Summary.                                         
006080     generate Rpt-Earnings-Breakdown.                                     
006090     generate Rpt-Daily-Head.                                             
006100     perform  ee010-Print-Report                                          
006110              varying day-tbl-idx from 1 by 1                             
006120              until   day-tbl-idx > WS-Day-Table-Count.                   
006130     terminate Pilot-Salary-Report.                                       
006140     perform  aa090-Close-PY-Files.                                       
006150     goback.                                                              
006160*                                                                         
006170 aa000-Exit.                                                              
006180     exit     section.                                                    
006190*                                                                         
006200*****************************************************************         
006210*   Open every file and abort the run if a required input is    *         
006220*   missing - Payroll get the run log, not a screen message      *        
006230*****************************************************************         
006240*                                                                         
006250 aa010-Open-PY-Files.                                                     
006260*    Roster, airport and profile are all mandatory inputs - any           
006270*    one missing or unreadable aborts the run there and then, each        
006280*    with its own return code for the job step's condition code.          
006290     open     input  py-roster-file.                                      
006300     if       py-rost-status not = "00"                                   
006310              display "PYSAL100 - roster file will not open,"             
006320                       " status " py-rost-status                          
006330              move    1 to WS-Term-Code                                   
006340              goback  returning 1                                         
006350     end-if.                                                              
006360     open     input  py-airport-file.                                     
006370     if       py-arpt-status not = "00"                                   
006380              display "PYSAL100 - airport file will not open,"            
006390                       " status " py-arpt-status                          
006400              move    1 to WS-Term-Code                                   
006410              goback  returning 2                                         
006420     end-if.                                                              
006430     open     input  py-profile-file.                                     
006440     if       py-prof-status not = "00"                                   
006450              display "PYSAL100 - profile file will not open,"            
006460                       " status " py-prof-status                          
006470              move    1 to WS-Term-Code                                   
006480              goback  returning 3                                         
006490     end-if.                                                              
006500     open     output py-detail-file.                                      
006510     open     output py-report-file.                                      
006520 aa010-Exit.                                                              
006530     exit.                                                                
006540*                                                                         
006550*****************************************************************         
006560*   Move the documented pay policy defaults into the rate tables *        
006570*   declared in copybooks/pysrate.cob                            *        
006580*****************************************************************         
006590*                                                                         
006600 aa015-Load-Rate-Tables.                                                  
006610*    Position pay table - SO/FO/SFO/NewCPT/CPT base, allowance,           
006620*    sector value, diaria and IDO-event value.  Flight Ops keep           
006630*    the master copy of this page on the shared drive - check             
006640*    there first if Payroll query a rate.                                 
006650*    Second Officer.                                                      
006660     move     "SO"     to pos-code (1).                                   
006670     move     1192.150 to pos-base-salary (1).                            
006680     move     2976.210 to pos-allowance (1).                              
006690     move     20.85    to pos-sector-value (1).                           
006700     move     46.95    to pos-diaria (1).                                 
006710     move     300.00   to pos-ido-value (1).                              
006720*    First Officer.                                                       
006730     move     "FO"     to pos-code (2).                                   
006740     move     1520.161 to pos-base-salary (2).                            
006750     move     3795.108 to pos-allowance (2).                              
006760     move     21.48    to pos-sector-value (2).                           
006770     move     46.95    to pos-diaria (2).                                 
006780     move     375.00   to pos-ido-value (2).                              
006790*    Senior First Officer.                                                
006800     move     "SFO"    to pos-code (3).                                   
006810     move     1856.640 to pos-base-salary (3).                            
006820     move     4635.130 to pos-allowance (3).                              
006830     move     21.48    to pos-sector-value (3).                           
006840     move     46.95    to pos-diaria (3).                                 
006850     move     469.00   to pos-ido-value (3).                              
006860*    New Captain - still on the Captain's training/probation rate.        
006870     move     "NEWCPT" to pos-code (4).                                   
006880     move     2858.480 to pos-base-salary (4).                            
006890     move     7136.210 to pos-allowance (4).                              
006900     move     35.83    to pos-sector-value (4).                           
006910     move     53.33    to pos-diaria (4).                                 
006920     move     750.00   to pos-ido-value (4).                              
006930*    Captain.                                                             
006940     move     "CPT"    to pos-code (5).                                   
006950     move     3176.090 to pos-base-salary (5).                            
006960     move     7929.120 to pos-allowance (5).                              
006970     move     35.83    to pos-sector-value (5).                           
006980     move     53.33    to pos-diaria (5).                                 
006990     move     750.00   to pos-ido-value (5).                              
007000*    Extra-position uplift % on top of base position pay - none,          
007010*    BSP, (T)FO, (T)FO+SIM, line trainer, TRI, TRE-TRI, ABT - feed        
007020*    Final-Base/Final-Allowance together with the position table          
007030*    above - see the compute pair at the foot of AA026 below.             
007040*    No extra duty - plain position rate only.                            
007050     move     "NONE"         to extra-pos-code (1).                       
007060     move     0.00           to extra-pos-pcent (1).                      
007070*    Base Safety Pilot.                                                   
007080     move     "BSP"          to extra-pos-code (2).                       
007090     move     5.00           to extra-pos-pcent (2).                      
007100*    (Trainee) First Officer still under line check.                      
007110     move     "TFO"          to extra-pos-code (3).                       
007120     move     5.00           to extra-pos-pcent (3).                      
007130*    Trainee FO also carrying simulator instructor duty.                  
007140     move     "TFO+SIM"      to extra-pos-code (4).                       
007150     move     9.00           to extra-pos-pcent (4).                      
007160*    Line trainer - supervising another pilot's own line flying.          
007170     move     "LINETRAINER"  to extra-pos-code (5).                       
007180     move     12.50          to extra-pos-pcent (5).                      
007190*    Type Rating Instructor.                                              
007200     move     "TRI"          to extra-pos-code (6).                       
007210     move     15.00          to extra-pos-pcent (6).                      
007220*    Type Rating Examiner also qualified as instructor.                   
007230     move     "TRE-TRI"      to extra-pos-code (7).                       
007240     move     17.50          to extra-pos-pcent (7).                      
007250*    Assessment/Base Training duty - the top uplift tier.                 
007260     move     "ABT"          to extra-pos-code (8).                       
007270     move     20.00          to extra-pos-pcent (8).                      
007280*    Contract table - monthly sector threshold and the FRV-uplift         
007290*    flag used by DD010 when contract is FRV - part-time contracts        
007300*    (50%, SESONALE, 7-21, 7-7) carry a lower threshold, fewer            
007310*    sectors flown before the overtime rate kicks in.                     
007320*    Full-time standard contract, no FRV.                                 
007330     move     "STANDARD"       to contract-code (1).                      
007340     move     35.00            to contract-threshold (1).                 
007350     move     "N"              to contract-frv-flag (1).                  
007360*    5 days on, 4 off roster pattern - still full threshold.              
007370     move     "5-4"            to contract-code (2).                      
007380     move     35.00            to contract-threshold (2).                 
007390     move     "N"              to contract-frv-flag (2).                  
007400*    Flessibilita Retribuzione Variabile - the only FRV contract.         
007410     move     "FRV"            to contract-code (3).                      
007420     move     35.00            to contract-threshold (3).                 
007430     move     "Y"              to contract-frv-flag (3).                  
007440*    Half-time, 14 days on/14 off.                                        
007450     move     "50% (14-14)"    to contract-code (4).                      
007460     move     18.00            to contract-threshold (4).                 
007470     move     "N"              to contract-frv-flag (4).                  
007480*    Seasonal 50% contract.                                               
007490     move     "SESONALE PPY50" to contract-code (5).                      
007500     move     18.00            to contract-threshold (5).                 
007510     move     "N"              to contract-frv-flag (5).                  
007520*    7 on, 21 off pattern.                                                
007530     move     "7-21"           to contract-code (6).                      
007540     move     27.00            to contract-threshold (6).                 
007550     move     "N"              to contract-frv-flag (6).                  
007560*    75% summer-season contract.                                          
007570     move     "PPY 75 SUMMER"  to contract-code (7).                      
007580     move     35.00            to contract-threshold (7).                 
007590     move     "N"              to contract-frv-flag (7).                  
007600*    75% winter-season contract - lower threshold, quieter season.        
007610     move     "PPY 75 WINTER"  to contract-code (8).                      
007620     move     18.00            to contract-threshold (8).                 
007630     move     "N"              to contract-frv-flag (8).                  
007640*    7 on, 7 off pattern.                                                 
007650     move     "7-7"            to contract-code (9).                      
007660     move     27.00            to contract-threshold (9).                 
007670     move     "N"              to contract-frv-flag (9).                  
007680*    Distance-band table - sector value per NM band, looked up in         
007690*    BB030 once the great-circle distance for a leg is known.             
007700*    Up to 400 NM - the domestic/short-hop band.                          
007710     move     00400 to band-upper-nm (1).                                 
007720     move     0.80  to band-sector-value (1).                             
007730*    401 to 1000 NM.                                                      
007740     move     01000 to band-upper-nm (2).                                 
007750     move     1.20  to band-sector-value (2).                             
007760*    1001 to 1500 NM.                                                     
007770     move     01500 to band-upper-nm (3).                                 
007780     move     1.50  to band-sector-value (3).                             
007790*    Anything over 1500 NM - the long-haul band, open-ended.              
007800     move     99999 to band-upper-nm (4).                                 
007810     move     2.50  to band-sector-value (4).                             
007820*    Progressive monthly tax brackets - top of bracket and its            
007830*    marginal rate, worked down in DD031 one bracket at a time.           
007840*    Bracket 3 carries the open-ended top limit and marginal rate         
007850*    only - see KS's 03/03/96 changelog entry above, this is the          
007860*    bracket that was mis-keyed then.                                     
007870*    Bracket 1 - up to 2333.33 taxable, at 23%.                           
007880     move     002333.33 to tax-bracket-limit (1).                         
007890     move     23.00     to tax-bracket-rate (1).                          
007900*    Bracket 2 - the next slice up to 4166.67, at 35%.                    
007910     move     004166.67 to tax-bracket-limit (2).                         
007920     move     35.00     to tax-bracket-rate (2).                          
007930*    Bracket 3 - everything above that, at 43%.                           
007940     move     999999.99 to tax-bracket-limit (3).                         
007950     move     43.00     to tax-bracket-rate (3).                          
007960*    Flat multipliers - SNC unit value, vacation/night-stop sector        
007970*    credit, overtime factor and the FRV contract uplift %.               
007980*    SNC = seniority/qualification units off the profile record.          
007990     move     3.00000   to mult-snc-unit-value.                           
008000*    LEAVE days credit at 3.5 sectors rather than real flying.            
008010     move     3.5       to mult-vacation-sectors.                         
008020*    Night-stop bonus is rated at 2.0 sectors, see CC020.                 
008030     move     2.0       to mult-night-stop-sectors.                       
008040*    Overtime is double the plain sector value once a pilot is            
008050*    past the contract's monthly threshold - see BB050.                   
008060     move     2.0       to mult-overtime-factor.                          
008070*    FRV side-letter uplift, see DD010 - FRV contracts only.              
008080     move     11.00     to mult-frv-uplift-pcent.                         
008090*    The five lines below carry the social-contribution breakdown         
008100*    for the payslip audit trail - the summed rate actually used          
008110*    in DD020 is Mult-Soc-Contrib-Total below, not this table.            
008120*    Flight crew pension fund contribution.                               
008130     move     "IVS FONDO VOLO"    to soc-contrib-desc (1).                
008140     move     0.09190             to soc-contrib-rate (1).                
008150*    Top-up pension contribution on top of the fund above.                
008160     move     "ADDITIONAL IVS"    to soc-contrib-desc (2).                
008170     move     0.03590             to soc-contrib-rate (2).                
008180*    Family allowance fund contribution.                                  
008190     move     "FAP"               to soc-contrib-desc (3).                
008200     move     0.00300             to soc-contrib-rate (3).                
008210*    Sickness insurance fund contribution.                                
008220     move     "FIS"               to soc-contrib-desc (4).                
008230     move     0.00267             to soc-contrib-rate (4).                
008240*    Staff-turnover/redundancy fund contribution.                         
008250     move     "CTR TO"            to soc-contrib-desc (5).                
008260     move     0.00167             to soc-contrib-rate (5).                
008270*    0.09190 + 0.03590 + 0.00300 + 0.00267 + 0.00167 = 0.13214,           
008280*    the single figure DD020 actually multiplies by.                      
008290     move     0.13214   to mult-soc-contrib-total.                        
008300 aa015-Exit.                                                              
008310     exit.                                                                
008320*                                                                         
008330*****************************************************************         
008340*   Load the semi-colon delimited airport reference into the    *         
008350*   in-memory table - SEARCHed, never re-read, for the rest of   *        
008360*   the run                                                      *        
008370*****************************************************************         
008380*                                                                         
008390 aa020-Load-Airports.                                                     
008400     move     zero to arpt-entry-count.                                   
008410     read     py-airport-file                                             
008420              at end move "10" to py-arpt-status                          
008430     end-read.                                                            
008440     perform  aa021-Load-One-Airport                                      
008450              until    py-arpt-status = "10".                             
008460 aa020-Exit.                                                              
008470     exit.                                                                
008480*                                                                         
008490*    iata;lat;long, one row per read - see fdpyarpt.cob's own note        
008500*    on why the FD is left as a flat text line rather than a              
008510*    structured record.                                                   
008520 aa021-Load-One-Airport.                                                  
008530     add      1 to arpt-entry-count.                                      
008540     unstring py-airport-line delimited by ";"                            
008550              into tbl-iata-code   (arpt-entry-count)                     
008560                   tbl-latitude    (arpt-entry-count)                     
008570                   tbl-longitude   (arpt-entry-count).                    
008580     read     py-airport-file                                             
008590              at end move "10" to py-arpt-status                          
008600     end-read.                                                            
008610*                                                                         
008620*****************************************************************         
008630*   Single profile record for the pilot this run is for          *        
008640*****************************************************************         
008650*                                                                         
008660 aa025-Read-Profile.                                                      
008670     read     py-profile-file                                             
008680              into WS-Profile-Area                                        
008690              at end                                                      
008700              display "PYSAL100 - profile file is empty"                  
008710              move    1 to WS-Term-Code                                   
008720              goback  returning 4                                         
008730     end-read.                                                            
008740 aa025-Exit.                                                              
008750     exit.                                                                
008760*                                                                         
008770*****************************************************************         
008780*   Pick the position, extra-position and contract rows that     *        
008790*   apply for the whole run                                      *        
008800*****************************************************************         
008810*                                                                         
008820 aa026-Find-Rates.                                                        
008830*    Position row is mandatory - an unrecognised position on the          
008840*    profile record aborts the run, Payroll can't guess a rate.           
008850     set      position-idx to 1.                                          
008860     search   py-position-entry                                           
008870              at end                                                      
008880              display "PYSAL100 - unknown position "                      
008890                       WS-Prof-Position                                   
008900              move    1 to WS-Term-Code                                   
008910              goback  returning 5                                         
008920              when pos-code (position-idx) = WS-Prof-Position             
008930              move    pos-base-salary   (position-idx)                    
008940                      to WS-Base-Salary                                   
008950              move    pos-allowance     (position-idx)                    
008960                      to WS-Allowance                                     
008970              move    pos-sector-value  (position-idx)                    
008980                      to WS-Sector-Value                                  
008990              move    pos-diaria        (position-idx)                    
009000                      to WS-Diaria                                        
009010              move    pos-ido-value     (position-idx)                    
009020                      to WS-Ido-Value                                     
009030     end-search.                                                          
009040*    Extra-position is optional - a blank/unmatched code on the           
009050*    profile just leaves the uplift at zero, it is not an error.          
009060     set      extra-pos-idx to 1.                                         
009070     move     zero to WS-Extra-Pos-Pcent.                                 
009080     search   py-extra-pos-entry                                          
009090              at end                                                      
009100              continue                                                    
009110              when extra-pos-code (extra-pos-idx) =                       
009120                   WS-Prof-Extra-Position                                 
009130              move    extra-pos-pcent (extra-pos-idx)                     
009140                      to WS-Extra-Pos-Pcent                               
009150     end-search.                                                          
009160*    Contract row is also optional - default to the Standard              
009170*    35-sector threshold and no FRV uplift if nothing matches.            
009180     set      contract-idx to 1.                                          
009190     move     35.00 to WS-Contract-Threshold.                             
009200     move     "N"   to WS-Contract-Frv-Flag.                              
009210     search   py-contract-entry                                           
009220              at end                                                      
009230              continue                                                    
009240              when contract-code (contract-idx) =                         
009250                   WS-Prof-Contract-Type                                  
009260              move    contract-threshold (contract-idx)                   
009270                      to WS-Contract-Threshold                            
009280              move    contract-frv-flag  (contract-idx)                   
009290                      to WS-Contract-Frv-Flag                             
009300     end-search.                                                          
009310*    Base and allowance both carry the extra-position uplift - it         
009320*    is a % on top of the position rate, not a separate line.             
009330     compute  WS-Final-Base =                                             
009340              WS-Base-Salary * (1 + (WS-Extra-Pos-Pcent / 100)).          
009350     compute  WS-Final-Allowance =                                        
009360              WS-Allowance * (1 + (WS-Extra-Pos-Pcent / 100)).            
009370     move     zero to WS-Prev-Operational.                                
009380 aa026-Exit.                                                              
009390     exit.                                                                
009400*                                                                         
009410*    One pass per index, 1 thru 16 - see AA000's PERFORM VARYING.         
009420 aa028-Blank-Day-Pair.                                                    
009430     move     spaces to WS-Day-Pair-Entry (WS-Pair-Idx).                  
009440*                                                                         
009450*    One pass per index, 1 thru 8 - money entries all 8, the day          
009460*    counts only the first 4 (see WS-Accumulators-Alt's layout).          
009470 aa029-Blank-Accumulators.                                                
009480     move     zero to WS-Accum-Money-Entry (WS-Accum-Idx).                
009490     if       WS-Accum-Idx <= 4                                           
009500              move zero to WS-Accum-Days-Entry (WS-Accum-Idx)             
009510     end-if.                                                              
009520*                                                                         
009530*****************************************************************         
009540*   Read one roster record - one call gets one whole duty day    *        
009550*****************************************************************         
009560*                                                                         
009570 aa030-Read-Roster-Rec.                                                   
009580     read     py-roster-file                                              
009590              at end move "Y" to WS-Roster-EOF-Sw                         
009600     end-read.                                                            
009610 aa030-Exit.                                                              
009620     exit.                                                                
009630*                                                                         
009640*****************************************************************         
009650*   Process the day just read: write its detail lines, apply     *        
009660*   the bonus rules against the previous day, add its report     *        
009670*   line, then shuffle Day2 down into Day1 and read the next     *        
009680*****************************************************************         
009690*                                                                         
009700 aa040-Process-One-Day.                                                   
009710*    Shuffle the roster record just read into Day2 of the pair            
009720*    buffer and reset this day's report-line accumulators.                
009730     move     spaces   to WS-Day2.                                        
009740     move     rost-duty-date  to D2-Duty-Date.                            
009750     move     rost-duty-type  to D2-Duty-Type.                            
009760     move     rost-leg-count  to D2-Leg-Count.                            
009770     move     zero     to WS-Rpt-Flight-Count WS-Rpt-Sectors              
009780                           WS-Rpt-Earnings.                               
009790     move     rost-duty-date  to WS-Rpt-Duty-Date.                        
009800     move     spaces   to WS-Rpt-Notes.                                   
009810     move     spaces   to WS-Rpt-Activity.                                
009820     move     "N"      to WS-Base-Working-Day-Sw.                         
009830*    First origin / last destination / last takeoff-landing times         
009840*    and the midnight flag of the last leg feed the CC0nn bonus           
009850*    rules once this day becomes "yesterday" next time round.             
009860     if       rost-leg-count > zero                                       
009870              move     rost-origin      (1) to D2-First-Origin            
009880              move     rost-destination (rost-leg-count)                  
009890                       to D2-Last-Dest                                    
009900              move     rost-takeoff-time (rost-leg-count)                 
009910                       to D2-Last-Takeoff                                 
009920              move     rost-landing-time (rost-leg-count)                 
009930                       to D2-Last-Landing                                 
009940              move     rost-midnight-flag (rost-leg-count)                
009950                       to D2-Last-Midnight                                
009960     end-if.                                                              
009970*    Every duty type bar FLIGHT shares the one BB060 paragraph -          
009980*    the DUTY-SECTOR-RULES split between them happens inside it.          
009990     evaluate rost-duty-type                                              
010000         when "FLIGHT"                                                    
010010              perform  bb000-Process-Flight-Day                           
010020         when other                                                       
010030              perform  bb060-Process-Nonflight-Day                        
010040     end-evaluate.                                                        
010050*    Base-working-day is only set true by an actual revenue/              
010060*    positioning leg in BB020 - AIRPORT DUTY, STANDBY, TRAINING           
010070*    etc never add to it.                                                 
010080     if       WS-Base-Working-Day                                         
010090              add      1 to WS-Base-Working-Days                          
010100     end-if.                                                              
010110*    LEAVE (vacation) days earn a flat sector-value credit instead        
010120*    of real flying - Mult-Vacation-Sectors is the 3.5 sectors/day        
010130*    rate from the CONFIG table.                                          
010140     if       rost-duty-type = "LEAVE"                                    
010150              add      1 to WS-Vacation-Days                              
010160              compute  WS-Vacation-Compensation rounded =                 
010170                       WS-Vacation-Compensation +                         
010180                       (mult-vacation-sectors * WS-Sector-Value)          
010190     end-if.                                                              
010200*    Bonus rules compare yesterday (Day1) against today (Day2), so        
010210*    the first day of the roster (no valid Day1 yet) is skipped.          
010220     move     spaces to WS-Day2-Bonus-Results.                            
010230     if       WS-Prev-Day-Valid                                           
010240              perform  cc000-Apply-Bonus-Rules                            
010250     end-if.                                                              
010260     move     WS-Day2 to WS-Day1.                                         
010270     move     "Y"    to WS-Prev-Day-Valid-Sw.                             
010280     perform  zz050-Build-Day-Notes.                                      
010290     perform  zz060-Store-Day-Row.                                        
010300     perform  aa030-Read-Roster-Rec.                                      
010310 aa040-Exit.                                                              
010320     exit.                                                                
010330*                                                                         
010340*****************************************************************         
010350*   A FLIGHT day - one detail line and earnings per leg, skip    *        
010360*   legs touching the XWT/XDH training facilities entirely       *        
010370*****************************************************************         
010380*                                                                         
010390 bb000-Process-Flight-Day.                                                
010400     move     zero to WS-Leg-Idx.                                         
010410     perform  bb010-Process-One-Leg                                       
010420              varying WS-Leg-Idx from 1 by 1                              
010430              until   WS-Leg-Idx > rost-leg-count.                        
010440 bb000-Exit.                                                              
010450     exit.                                                                
010460*                                                                         
010470 bb010-Process-One-Leg.                                                   
010480*    XWT/XDH are the training-facility codes that sit on the              
010490*    roster as ordinary legs but earn and rate nothing - skip             
010500*    the whole leg rather than rate it as a real sector.                  
010510     move     "N" to WS-Org-Training-Sw WS-Dst-Training-Sw.               
010520     if       rost-origin (WS-Leg-Idx) = "XWT" or                         
010530              rost-origin (WS-Leg-Idx) = "XDH"                            
010540              move "Y" to WS-Org-Training-Sw                              
010550     end-if.                                                              
010560     if       rost-destination (WS-Leg-Idx) = "XWT" or                    
010570              rost-destination (WS-Leg-Idx) = "XDH"                       
010580              move "Y" to WS-Dst-Training-Sw                              
010590     end-if.                                                              
010600     if       WS-Org-Is-Training-Fac or WS-Dst-Is-Training-Fac            
010610              continue                                                    
010620     else                                                                 
010630              perform  bb020-Calc-And-Write-Leg                           
010640     end-if.                                                              
010650*                                                                         
010660 bb020-Calc-And-Write-Leg.                                                
010670     move     spaces to WS-Entry-Work.                                    
010680     move     zero   to WS-Entry-Distance-Nm WS-Entry-Sectors             
010690                         WS-Entry-Earnings.                               
010700     move     "N"    to WS-Entry-Is-Operational                           
010710                        WS-Entry-Is-Positioning.                          
010720     move     rost-flight-number (WS-Leg-Idx)                             
010730              to WS-Entry-Flight-No.                                      
010740     move     rost-origin        (WS-Leg-Idx) to WS-Entry-Origin.         
010750     move     rost-destination   (WS-Leg-Idx) to WS-Entry-Dest.           
010760     add      1 to WS-Rpt-Flight-Count.                                   
010770*    TAXI legs are unpaid repositioning - no distance, no rate,           
010780*    and they do not make the day a base working day on their             
010790*    own (that only happens on a real flight/positioning leg).            
010800     if       WS-Entry-Flight-No (1:4) = "TAXI"                           
010810              move     "TAXI (unpaid)" to WS-Entry-Activity               
010820              move     zero to WS-Entry-Sectors WS-Entry-Earnings         
010830     else                                                                 
010840              move     "Y" to WS-Base-Working-Day-Sw                      
010850              perform  bb030-Calc-Distance-And-Band                       
010860              if       rost-positioning-flag (WS-Leg-Idx) = "Y"           
010870                       move "Positioning" to WS-Entry-Activity            
010880                       move "Y" to WS-Entry-Is-Positioning                
010890              else                                                        
010900                       move "Flight" to WS-Entry-Activity                 
010910                       move "Y" to WS-Entry-Is-Operational                
010920              end-if                                                      
010930              perform  bb040-Rate-Entry                                   
010940     end-if.                                                              
010950*    Report line shows the first non-TAXI activity of the day -           
010960*    a day that is TAXI legs only still shows "TAXI (unpaid)".            
010970     if       WS-Rpt-Activity = spaces or                                 
010980              WS-Entry-Flight-No (1:4) not = "TAXI"                       
010990              move     WS-Entry-Activity to WS-Rpt-Activity               
011000     end-if.                                                              
011010     perform  zz010-Write-Detail-Line.                                    
011020     add      WS-Entry-Sectors  to WS-Rpt-Sectors.                        
011030     add      WS-Entry-Earnings to WS-Rpt-Earnings.                       
011040*                                                                         
011050*****************************************************************         
011060*   Great circle distance for one leg, via common/pysdist, then  *        
011070*   band the result into a sector value per the distance table   *        
011080*****************************************************************         
011090*                                                                         
011100 bb030-Calc-Distance-And-Band.                                            
011110     set      arpt-idx to 1.                                              
011120     search   arpt-table-entry                                            
011130              at end                                                      
011140              display "PYSAL100 - unknown airport "                       
011150                       rost-origin (WS-Leg-Idx)                           
011160              move    1 to WS-Term-Code                                   
011170              goback  returning 7                                         
011180              when tbl-iata-code (arpt-idx) =                             
011190                   rost-origin (WS-Leg-Idx)                               
011200              move    tbl-latitude  (arpt-idx) to WS-Dist-Lat-Dep         
011210              move    tbl-longitude (arpt-idx) to WS-Dist-Lon-Dep         
011220     end-search.                                                          
011230     set      arpt-idx to 1.                                              
011240     search   arpt-table-entry                                            
011250              at end                                                      
011260              display "PYSAL100 - unknown airport "                       
011270                       rost-destination (WS-Leg-Idx)                      
011280              move    1 to WS-Term-Code                                   
011290              goback  returning 7                                         
011300              when tbl-iata-code (arpt-idx) =                             
011310                   rost-destination (WS-Leg-Idx)                          
011320              move    tbl-latitude  (arpt-idx) to WS-Dist-Lat-Arr         
011330              move    tbl-longitude (arpt-idx) to WS-Dist-Lon-Arr         
011340     end-search.                                                          
011350     call     "pysdist" using WS-Dist-Parms.                              
011360     move     WS-Dist-Result-Nm to WS-Entry-Distance-Nm.                  
011370*    Same-airport legs (under 1 NM) carry no sector credit at             
011380*    all - pysdist floors the distance at zero for these.                 
011390     if       WS-Dist-Result-Nm < 1                                       
011400              move     zero to WS-Entry-Sectors                           
011410     else                                                                 
011420         evaluate true                                                    
011430             when WS-Dist-Result-Nm <= band-upper-nm (1)                  
011440                  move band-sector-value (1) to WS-Entry-Sectors          
011450             when WS-Dist-Result-Nm <= band-upper-nm (2)                  
011460                  move band-sector-value (2) to WS-Entry-Sectors          
011470             when WS-Dist-Result-Nm <= band-upper-nm (3)                  
011480                  move band-sector-value (3) to WS-Entry-Sectors          
011490             when other                                                   
011500                  move band-sector-value (4) to WS-Entry-Sectors          
011510         end-evaluate                                                     
011520     end-if.                                                              
011530 bb030-Exit.                                                              
011540     exit.                                                                
011550*                                                                         
011560*****************************************************************         
011570*   Earnings for one entry - SECTOR-RATING rules.  Operational   *        
011580*   flight legs advance the monthly threshold accumulator, every *        
011590*   other paid entry is rated flat at plain rate                 *        
011600*****************************************************************         
011610*                                                                         
011620 bb040-Rate-Entry.                                                        
011630     if       WS-Entry-Sectors = zero                                     
011640              move     zero to WS-Entry-Earnings                          
011650     else                                                                 
011660         if       WS-Entry-Operational                                    
011670                  perform  bb050-Rate-Operational-Entry                   
011680         else                                                             
011690                  compute  WS-Entry-Earnings rounded =                    
011700                           WS-Entry-Sectors * WS-Sector-Value             
011710         end-if                                                           
011720     end-if.                                                              
011730     if       WS-Entry-Operational                                        
011740              add      WS-Entry-Earnings                                  
011750                       to WS-Operational-Earnings                         
011760     end-if.                                                              
011770     if       WS-Entry-Positioning                                        
011780              add      WS-Entry-Earnings                                  
011790                       to WS-Positioning-Earnings                         
011800     end-if.                                                              
011810 bb040-Exit.                                                              
011820     exit.                                                                
011830*                                                                         
011840*****************************************************************         
011850*   PREV is the cumulative operational sectors flown before      *        
011860*   this entry - threshold crossing splits the entry's pay       *        
011870*   between plain and overtime rate, see SECTOR-RATING           *        
011880*****************************************************************         
011890*                                                                         
011900 bb050-Rate-Operational-Entry.                                            
011910     compute  WS-Entry-Cumulative =                                       
011920              WS-Prev-Operational + WS-Entry-Sectors.                     
011930     evaluate true                                                        
011940*        Entry straddles the threshold - split it: the part up to         
011950*        the threshold at plain rate, the rest at overtime rate.          
011960         when WS-Prev-Operational < WS-Contract-Threshold                 
011970          and WS-Entry-Cumulative > WS-Contract-Threshold                 
011980              compute  WS-Entry-Earnings rounded =                        
011990                       ((WS-Contract-Threshold                            
012000                       - WS-Prev-Operational)                             
012010                       * WS-Sector-Value)                                 
012020                       + ((WS-Entry-Cumulative                            
012030                       - WS-Contract-Threshold)                           
012040                       * WS-Sector-Value * mult-overtime-factor)          
012050*        Already over threshold before this entry - whole entry           
012060*        at overtime rate.                                                
012070         when WS-Prev-Operational not < WS-Contract-Threshold             
012080              compute  WS-Entry-Earnings rounded =                        
012090                       WS-Entry-Sectors * WS-Sector-Value                 
012100                       * mult-overtime-factor                             
012110*        Still under threshold after this entry too - plain rate.         
012120         when other                                                       
012130              compute  WS-Entry-Earnings rounded =                        
012140                       WS-Entry-Sectors * WS-Sector-Value                 
012150     end-evaluate.                                                        
012160     move     WS-Entry-Cumulative to WS-Prev-Operational.                 
012170 bb050-Exit.                                                              
012180     exit.                                                                
012190*                                                                         
012200*****************************************************************         
012210*   Non-flight day - one nominal-sector entry per DUTY-SECTOR-   *        
012220*   RULES, rated flat (never operational, never advances PREV)   *        
012230*****************************************************************         
012240*                                                                         
012250 bb060-Process-Nonflight-Day.                                             
012260     move     spaces to WS-Entry-Work.                                    
012270     move     zero   to WS-Entry-Distance-Nm WS-Entry-Sectors             
012280                         WS-Entry-Earnings WS-Entry-Cumulative.           
012290     move     "N"    to WS-Entry-Is-Operational                           
012300                        WS-Entry-Is-Positioning.                          
012310     evaluate rost-duty-type                                              
012320*        AIRPORT DUTY - half day or less is 1 sector, over half a         
012330*        day is 2 - Flight Ops' own rule of thumb, never written          
012340*        down anywhere but here.                                          
012350         when "AIRPORT DUTY"                                              
012360              if      rost-adty-hours <= 4                                
012370                      move 1 to WS-Entry-Sectors                          
012380              else                                                        
012390                      move 2 to WS-Entry-Sectors                          
012400              end-if                                                      
012410         when "TRAINING"                                                  
012420              perform  bb070-Calc-Training-Sectors                        
012430              move     "Y" to WS-Base-Working-Day-Sw                      
012440         when "REST DAY"                                                  
012450              move     "Y" to WS-Base-Working-Day-Sw                      
012460*        STANDBY, DAY OFF, LEAVE etc all fall through here with no        
012470*        sector credit of their own - LEAVE gets its vacation             
012480*        credit separately back in AA040, the rest just log.              
012490         when other                                                       
012500              continue                                                    
012510     end-evaluate.                                                        
012520     perform  zz030-Build-Nonflight-Activity.                             
012530     move     WS-Entry-Activity to WS-Rpt-Activity.                       
012540     if       WS-Entry-Sectors not = zero                                 
012550              compute  WS-Entry-Earnings rounded =                        
012560                       WS-Entry-Sectors * WS-Sector-Value                 
012570     end-if.                                                              
012580     perform  zz010-Write-Detail-Line.                                    
012590     add      WS-Entry-Sectors  to WS-Rpt-Sectors.                        
012600     add      WS-Entry-Earnings to WS-Rpt-Earnings.                       
012610 bb060-Exit.                                                              
012620     exit.                                                                
012630*                                                                         
012640*****************************************************************         
012650*   TRAINING entry sectors - keyed off keywords in the duty      *        
012660*   description, default to instructor rate when unclear         *        
012670*****************************************************************         
012680*                                                                         
012690 bb070-Calc-Training-Sectors.                                             
012700     move     rost-duty-desc to WS-Scan-Desc.                             
012710     inspect  WS-Scan-Desc converting                                     
012720              "abcdefghijklmnopqrstuvwxyz" to                             
012730              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
012740     move     "GROUND"  to WS-Scan-Keyword.                               
012750     move     6         to WS-Scan-Keyword-Len.                           
012760     perform  zz020-Scan-For-Keyword.                                     
012770     if       WS-Scan-Found                                               
012780              move     4.0 to WS-Entry-Sectors                            
012790     else                                                                 
012800              move     "SIM" to WS-Scan-Keyword                           
012810              move     3     to WS-Scan-Keyword-Len                       
012820              perform  zz020-Scan-For-Keyword                             
012830              if       WS-Scan-Found                                      
012840                       perform  bb071-Classify-Sim-Training               
012850              else                                                        
012860                       move    0.0 to WS-Entry-Sectors                    
012870              end-if                                                      
012880     end-if.                                                              
012890 bb070-Exit.                                                              
012900     exit.                                                                
012910*                                                                         
012920*    SIM training scores 0.0 sectors if the description reads as          
012930*    the pilot being trained, otherwise 4.0 as the instructor -           
012940*    four keyword passes, any one hit is enough to call it trainee        
012950 bb071-Classify-Sim-Training.                                             
012960     move     "N" to WS-Trainee-Sw.                                       
012970     move     "TRAINEE" to WS-Scan-Keyword.                               
012980     move     7         to WS-Scan-Keyword-Len.                           
012990     perform  zz020-Scan-For-Keyword.                                     
013000     if       WS-Scan-Found move "Y" to WS-Trainee-Sw end-if.             
013010     move     "SUPPORT" to WS-Scan-Keyword.                               
013020     move     7         to WS-Scan-Keyword-Len.                           
013030     perform  zz020-Scan-For-Keyword.                                     
013040     if       WS-Scan-Found move "Y" to WS-Trainee-Sw end-if.             
013050     move     "STUDENT" to WS-Scan-Keyword.                               
013060     move     7         to WS-Scan-Keyword-Len.                           
013070     perform  zz020-Scan-For-Keyword.                                     
013080     if       WS-Scan-Found move "Y" to WS-Trainee-Sw end-if.             
013090     move     "TRAINING" to WS-Scan-Keyword.                              
013100     move     8          to WS-Scan-Keyword-Len.                          
013110     perform  zz020-Scan-For-Keyword.                                     
013120     if       WS-Scan-Found move "Y" to WS-Trainee-Sw end-if.             
013130     if       WS-Trainee-Sw = "Y"                                         
013140              move     0.0 to WS-Entry-Sectors                            
013150     else                                                                 
013160              move     4.0 to WS-Entry-Sectors                            
013170     end-if.                                                              
013180*                                                                         
013190*****************************************************************         
013200*   BONUS-RULES - applied to the pair Day1 (just finished) and  *         
013210*   Day2 (the day just read), once Day1 is known to be valid    *         
013220*****************************************************************         
013230*                                                                         
013240 cc000-Apply-Bonus-Rules.                                                 
013250     perform  cc010-Ido-Bonus.                                            
013260     perform  cc020-Night-Stop-Bonus.                                     
013270     perform  cc030-Extra-Diaria.                                         
013280     perform  cc040-Midnight-Standby.                                     
013290 cc000-Exit.                                                              
013300     exit.                                                                
013310*                                                                         
013320*****************************************************************         
013330*   IDO - rest violation bonus.  An early landing is treated as  *        
013340*   having happened on Day2's own date, see Clause 9 note above  *        
013350*****************************************************************         
013360*                                                                         
013370 cc010-Ido-Bonus.                                                         
013380     if       D1-Duty-Type = "FLIGHT" and D1-Leg-Count > zero             
013390              and D1-Last-Landing not = spaces                            
013400              move     D1-Last-Landing to WS-Parse-Time-Field             
013410              perform  zz040-Parse-HHMM                                   
013420*             Landing before 05:00 is treated as still "tonight" -        
013430*             anything from 05:00 on is relative to midnight just         
013440*             gone, hence the -1440 to bring it back negative.            
013450              if       WS-Parse-Hour < 5                                  
013460                       compute WS-Ido-Rel =                               
013470                               (WS-Parse-Hour * 60) + WS-Parse-Min        
013480              else                                                        
013490                       compute WS-Ido-Rel =                               
013500                               (WS-Parse-Hour * 60) + WS-Parse-Min        
013510                               - 1440                                     
013520              end-if                                                      
013530*             Only a landing inside the last 29 minutes before            
013540*             midnight (or later) is close enough to the rest             
013550*             period boundary to trigger the IDO tier at all.             
013560              if       WS-Ido-Rel > -29                                   
013570                       perform  cc011-Apply-Ido-Tier                      
013580              end-if                                                      
013590     end-if.                                                              
013600 cc010-Exit.                                                              
013610     exit.                                                                
013620*                                                                         
013630*    Tier depends on what Day2 turned out to be and, for DAY OFF/         
013640*    LEAVE, on how far past midnight the landing actually ran.            
013650 cc011-Apply-Ido-Tier.                                                    
013660     evaluate D2-Duty-Type                                                
013670         when "DAY OFF"                                                   
013680         when "LEAVE"                                                     
013690*             Up to 90 minutes past midnight - half the IDO rate;         
013700*             beyond that - the full IDO rate.                            
013710              if      WS-Ido-Rel <= 90                                    
013720                      move    "(++E) " to WS-Ido-Symbol                   
013730                      compute WS-Ido-Bonus-Total rounded =                
013740                              WS-Ido-Bonus-Total                          
013750                              + (WS-Ido-Value / 2)                        
013760              else                                                        
013770                      move    "(+++E)" to WS-Ido-Symbol                   
013780                      add     WS-Ido-Value to WS-Ido-Bonus-Total          
013790              end-if                                                      
013800         when "STANDBY"                                                   
013810*             STANDBY on Day2 just carries the marker, no money -         
013820*             being on call the next day is its own compensation.         
013830              move    "(+E)  " to WS-Ido-Symbol                           
013840         when other                                                       
013850              continue                                                    
013860     end-evaluate.                                                        
013870*                                                                         
013880*****************************************************************         
013890*   Night stop - pilot put down away from home base and picks    *        
013900*   the next leg up from where Day1 left him                     *        
013910*****************************************************************         
013920*                                                                         
013930 cc020-Night-Stop-Bonus.                                                  
013940     if       D1-Duty-Type = "FLIGHT" and D1-Leg-Count > zero             
013950              and D2-Duty-Type = "FLIGHT" and D2-Leg-Count > zero         
013960              and D1-Last-Dest not = WS-Prof-Home-Base                    
013970              and D1-Last-Dest = D2-First-Origin                          
013980              compute WS-Night-Stop-Bonus rounded =                       
013990                      WS-Night-Stop-Bonus +                               
014000                      (mult-night-stop-sectors * WS-Sector-Value)         
014010              move    "Y" to WS-Night-Stop-This-Day                       
014020     end-if.                                                              
014030 cc020-Exit.                                                              
014040     exit.                                                                
014050*                                                                         
014060*****************************************************************         
014070*   Extra diaria - a late landing running on into a standby day  *        
014080*   earns that standby day a per-diem as though it were worked   *        
014090*****************************************************************         
014100*                                                                         
014110 cc030-Extra-Diaria.                                                      
014120     if       D1-Duty-Type = "FLIGHT" and D1-Leg-Count > zero             
014130              and D1-Last-Landing not = spaces                            
014140              move     D1-Last-Landing to WS-Parse-Time-Field             
014150              perform  zz040-Parse-HHMM                                   
014160              move     WS-Parse-Hour to WS-Diaria-Land-Hour               
014170              move     WS-Parse-Min  to WS-Diaria-Land-Min                
014180              move     "N" to WS-Diaria-Add-Day-Sw                        
014190*             Flag the leg as a midnight-crosser three ways - the         
014200*             duty already carries the flag, or it took off               
014210*             in the evening and landed in the small hours, or (no        
014220*             takeoff time recorded) it landed in the small hours         
014230*             full stop.                                                  
014240              if       D1-Last-Midnight = "Y"                             
014250                       move "Y" to WS-Diaria-Add-Day-Sw                   
014260              else                                                        
014270                  if       D1-Last-Takeoff not = spaces                   
014280                           move D1-Last-Takeoff to                        
014290                                WS-Parse-Time-Field                       
014300                           perform zz040-Parse-HHMM                       
014310                           if   WS-Diaria-Land-Hour < 12                  
014320                                and WS-Parse-Hour >= 18                   
014330                                and WS-Diaria-Land-Hour <= 6              
014340                                move "Y" to WS-Diaria-Add-Day-Sw          
014350                           end-if                                         
014360                  else                                                    
014370                           if   WS-Diaria-Land-Hour <= 6                  
014380                                move "Y" to WS-Diaria-Add-Day-Sw          
014390                           end-if                                         
014400                  end-if                                                  
014410              end-if                                                      
014420*             Same relative-minute trick as CC010's IDO test, just        
014430*             keyed off the landing time rather than the duty flag        
014440              if       WS-Diaria-Add-Day-Sw = "Y"                         
014450                       compute WS-Diaria-Rel =                            
014460                               (WS-Diaria-Land-Hour * 60) +               
014470                               WS-Diaria-Land-Min                         
014480              else                                                        
014490                       compute WS-Diaria-Rel =                            
014500                               (WS-Diaria-Land-Hour * 60) +               
014510                               WS-Diaria-Land-Min - 1440                  
014520              end-if                                                      
014530*             Window is -30 to +480 mins either side of midnight.         
014540*             - covers a landing that ran right up to midnight and        
014550*             one that ran on into the small hours of the standby.        
014560              if       D2-Duty-Type = "STANDBY"                           
014570                       and WS-Diaria-Rel >= -30                           
014580                       and WS-Diaria-Rel <= 480                           
014590                       move "Y" to WS-Extra-Diaria-Flag                   
014600                       add  1   to WS-Extra-Diaria-Days                   
014610              end-if                                                      
014620     end-if.                                                              
014630 cc030-Exit.                                                              
014640     exit.                                                                
014650*                                                                         
014660*****************************************************************         
014670*   Midnight standby - a crossed-midnight landing still counts   *        
014680*   the next standby/airport duty day towards diaria             *        
014690*****************************************************************         
014700*                                                                         
014710 cc040-Midnight-Standby.                                                  
014720     if       D1-Duty-Type = "FLIGHT" and D1-Leg-Count > zero             
014730              and (D2-Duty-Type = "STANDBY" or                            
014740                   D2-Duty-Type = "AIRPORT DUTY")                         
014750              move     "N" to WS-Midnight-Crossed-Sw                      
014760*             Same crossed-midnight test as CC030 above, but this         
014770*             one feeds the STANDBY/AIRPORT DUTY diaria day-count         
014780*             rather than the extra-diaria flag - kept as its own         
014790*             paragraph because the qualifying Day2 duties differ.        
014800              if       D1-Last-Midnight = "Y"                             
014810                       move "Y" to WS-Midnight-Crossed-Sw                 
014820              else                                                        
014830                  if       D1-Last-Landing not = spaces                   
014840                           move D1-Last-Landing to                        
014850                                WS-Parse-Time-Field                       
014860                           perform zz040-Parse-HHMM                       
014870                           move WS-Parse-Hour to                          
014880                                WS-Diaria-Land-Hour                       
014890                           if   WS-Diaria-Land-Hour <= 6                  
014900                                and D1-Last-Takeoff not = spaces          
014910                                move D1-Last-Takeoff to                   
014920                                     WS-Parse-Time-Field                  
014930                                perform zz040-Parse-HHMM                  
014940                                if   WS-Parse-Hour >= 18                  
014950                                     move "Y" to                          
014960                                          WS-Midnight-Crossed-Sw          
014970                                end-if                                    
014980                           end-if                                         
014990                  end-if                                                  
015000              end-if                                                      
015010              if       WS-Midnight-Crossed-Sw = "Y"                       
015020                       move "Y" to WS-Midnight-Stdby-Flag                 
015030                       add  1   to WS-Midnight-Stdby-Days                 
015040              end-if                                                      
015050     end-if.                                                              
015060 cc040-Exit.                                                              
015070     exit.                                                                
015080*                                                                         
015090*****************************************************************         
015100*   SALARY-COMPONENTS - gross to net, run once all days done     *        
015110*****************************************************************         
015120*                                                                         
015130 aa045-Calc-Salary-Components.                                            
015140     perform  dd010-Gross-Total.                                          
015150     perform  dd020-Contribution-Base.                                    
015160     perform  dd030-Progressive-Tax.                                      
015170*    DD040 falls through into DD050 with nothing parked between           
015180*    them, so one range PERFORM covers the net figure and the             
015190*    diaria totals riding on top of it.                                   
015200     perform  dd040-Net-Estimated thru dd050-Exit.                        
015210 aa045-Exit.                                                              
015220     exit.                                                                
015230*                                                                         
015240*    FRV uplift only applies under an FRV contract, and then only         
015250*    on the base-plus-allowance pair, not on sector earnings.             
015260 dd010-Gross-Total.                                                       
015270     if       WS-Contract-Is-Frv                                          
015280              compute WS-Frv-Bonus rounded =                              
015290                      (WS-Final-Base + WS-Final-Allowance) *              
015300                      (mult-frv-uplift-pcent / 100)                       
015310     end-if.                                                              
015320*    SNC (seniority/qualification units) is a flat per-unit value         
015330*    straight off the pilot's own profile record, no table lookup.        
015340     compute  WS-Snc-Compensation rounded =                               
015350              WS-Prof-SNC-Units * mult-snc-unit-value.                    
015360     compute  WS-Sector-Earnings =                                        
015370              WS-Operational-Earnings + WS-Positioning-Earnings.          
015380*    Gross is simply everything earned this month added together -        
015390*    CC0nn's bonuses, DD-series's own FRV/SNC lines, the base pay         
015400*    pair and the two sector-earnings buckets from BB-series.             
015410     compute  WS-Gross-Total rounded =                                    
015420              WS-Final-Base + WS-Final-Allowance                          
015430              + WS-Sector-Earnings                                        
015440              + WS-Frv-Bonus + WS-Vacation-Compensation                   
015450              + WS-Snc-Compensation + WS-Night-Stop-Bonus                 
015460              + WS-Ido-Bonus-Total.                                       
015470 dd010-Exit.                                                              
015480     exit.                                                                
015490*                                                                         
015500*    Contribution base is NOT the same as gross - half of the             
015510*    variable/productivity-style components (allowance, sector            
015520*    earnings, FRV) count, but the flat/fixed ones (base pay,             
015530*    vacation, SNC, night stop, IDO) count in full.  This halving         
015540*    is the CONFIG rule, not an arithmetic accident.                      
015550 dd020-Contribution-Base.                                                 
015560     compute  WS-Contribution-Base rounded =                              
015570              WS-Final-Base + (WS-Final-Allowance / 2)                    
015580              + (WS-Sector-Earnings / 2) + (WS-Frv-Bonus / 2)             
015590              + WS-Vacation-Compensation + WS-Night-Stop-Bonus            
015600              + WS-Ido-Bonus-Total + WS-Snc-Compensation.                 
015610*    Mult-Soc-Contrib-Total is the single summed rate (0.13214) -         
015620*    see the note in AA015 on the five-line breakdown it replaces.        
015630     compute  WS-Social-Contributions rounded =                           
015640              WS-Contribution-Base * mult-soc-contrib-total.              
015650     compute  WS-Taxable-Income rounded =                                 
015660              WS-Contribution-Base - WS-Social-Contributions.             
015670 dd020-Exit.                                                              
015680     exit.                                                                
015690*                                                                         
015700*****************************************************************         
015710*   Progressive monthly tax, bracket by bracket - no tax if      *        
015720*   taxable income has come out at zero or below                 *        
015730*****************************************************************         
015740*                                                                         
015750 dd030-Progressive-Tax.                                                   
015760     move     zero to WS-Estimated-Tax.                                   
015770     if       WS-Taxable-Income > zero                                    
015780              move     WS-Taxable-Income to WS-Tax-Remaining              
015790              perform  dd031-Tax-One-Bracket                              
015800                       varying tax-bracket-idx from 1 by 1                
015810                       until   tax-bracket-idx > 3                        
015820                       or      WS-Tax-Remaining <= zero                   
015830     end-if.                                                              
015840 dd030-Exit.                                                              
015850     exit.                                                                
015860*                                                                         
015870*    Band width is this bracket's own ceiling less the bracket            
015880*    below's ceiling (bracket 1 has no bracket below, so its band         
015890*    is just its own limit) - then capped to whatever income is           
015900*    still left to tax, in case the income runs out mid-bracket.          
015910 dd031-Tax-One-Bracket.                                                   
015920     if       tax-bracket-idx = 1                                         
015930              compute WS-Tax-Band = tax-bracket-limit (1)                 
015940     else                                                                 
015950              compute WS-Tax-Band =                                       
015960                      tax-bracket-limit (tax-bracket-idx)                 
015970                      - tax-bracket-limit (tax-bracket-idx - 1)           
015980     end-if.                                                              
015990     if       WS-Tax-Remaining < WS-Tax-Band                              
016000              move     WS-Tax-Remaining to WS-Tax-Band                    
016010     end-if.                                                              
016020*    Tax on this band only, at this bracket's own rate, added onto        
016030*    whatever the lower brackets have already contributed.                
016040     compute  WS-Estimated-Tax rounded =                                  
016050              WS-Estimated-Tax +                                          
016060              (WS-Tax-Band                                                
016070              * (tax-bracket-rate (tax-bracket-idx) / 100)).              
016080     subtract WS-Tax-Band from WS-Tax-Remaining.                          
016090*                                                                         
016100*    Net adds back the untaxed halves of allowance/sector/FRV -           
016110*    DD020 deliberately excluded them from the contribution base,         
016120*    they are tax-free, never part of taxable income in the first         
016130*    place.                                                               
016140 dd040-Net-Estimated.                                                     
016150     compute  WS-Net-Estimated rounded =                                  
016160              WS-Taxable-Income - WS-Estimated-Tax                        
016170              + (WS-Final-Allowance / 2)                                  
016180              + (WS-Sector-Earnings / 2)                                  
016190              + (WS-Frv-Bonus / 2).                                       
016200 dd040-Exit.                                                              
016210     exit.                                                                
016220*                                                                         
016230*****************************************************************         
016240*   Working-day and diaria day counts, then the tax-free diaria  *        
016250*   total and the bottom-line payslip figure                     *        
016260*****************************************************************         
016270*                                                                         
016280*    Working days is BB020's day-by-day tally of paid duty days           
016290*    plus any CC040 midnight-standby days riding on the back of a         
016300*    crossed-midnight landing; extra diaria days from CC030 are           
016310*    layered on top for the total diaria day-count.  Diaria itself        
016320*    is tax-free, hence it is added after DD040's own net figure          
016330*    rather than folded into the taxable/contribution arithmetic.         
016340 dd050-Diaria-Totals.                                                     
016350     compute  WS-Working-Days =                                           
016360              WS-Base-Working-Days + WS-Midnight-Stdby-Days.              
016370     compute  WS-Total-Diaria-Days =                                      
016380              WS-Working-Days + WS-Extra-Diaria-Days.                     
016390     compute  WS-Total-Diaria rounded =                                   
016400              WS-Total-Diaria-Days * WS-Diaria.                           
016410     compute  WS-Total-In-Payslip rounded =                               
016420              WS-Net-Estimated + WS-Total-Diaria.                         
016430 dd050-Exit.                                                              
016440     exit.                                                                
016450*                                                                         
016460*****************************************************************         
016470*   Shared low-level helpers                                     *        
016480*****************************************************************         
016490*    One PYDTL record per leg/activity line - WS-Entry-nn fields          
016500*    are loaded by whichever BB-series paragraph just worked out          
016510*    this entry's own activity/sectors/earnings figures.                  
016520 zz010-Write-Detail-Line.                                                 
016530     move     spaces to py-detail-record.                                 
016540     move     D2-Duty-Date           to dtl-duty-date.                    
016550     move     WS-Entry-Activity      to dtl-activity.                     
016560     move     WS-Entry-Flight-No     to dtl-flight-number.                
016570     move     WS-Entry-Origin        to dtl-origin.                       
016580     move     WS-Entry-Dest          to dtl-destination.                  
016590     move     WS-Entry-Distance-Nm   to dtl-distance-nm.                  
016600     move     WS-Entry-Sectors       to dtl-sectors.                      
016610     move     WS-Entry-Earnings      to dtl-earnings.                     
016620     write    py-detail-record.                                           
016630*    Plain substring scan - caller loads WS-Scan-Desc/-Keyword/           
016640*    -Keyword-Len first, this walks every starting position the           
016650*    keyword could still fit in a 30-character description.               
016660 zz020-Scan-For-Keyword.                                                  
016670     move     "N" to WS-Scan-Found-Sw.                                    
016680     move     zero to WS-Scan-Idx.                                        
016690     perform  zz021-Scan-One-Position                                     
016700              varying WS-Scan-Idx from 1 by 1                             
016710              until   WS-Scan-Idx > (31 - WS-Scan-Keyword-Len)            
016720              or      WS-Scan-Found.                                      
016730*                                                                         
016740 zz021-Scan-One-Position.                                                 
016750     if       WS-Scan-Desc (WS-Scan-Idx : WS-Scan-Keyword-Len) =          
016760              WS-Scan-Keyword (1 : WS-Scan-Keyword-Len)                   
016770              move "Y" to WS-Scan-Found-Sw                                
016780     end-if.                                                              
016790*                                                                         
016800*    Non-flight roster rows carry no flight number of their own -         
016810*    the detail/daily activity column is built as "TYPE (desc)"           
016820*    instead, e.g. "STANDBY (AIRPORT STANDBY)".                           
016830 zz030-Build-Nonflight-Activity.                                          
016840     move     spaces to WS-Entry-Activity.                                
016850     string   rost-duty-type  delimited by size                           
016860              " ("            delimited by size                           
016870              rost-duty-desc  delimited by size                           
016880              ")"             delimited by size                           
016890              into WS-Entry-Activity.                                     
016900*                                                                         
016910*    Roster times come in as HH:MM text - lift the two halves             
016920*    straight out by position rather than via intrinsic functions.        
016930 zz040-Parse-HHMM.                                                        
016940     move     WS-Parse-Time-Field (1:2) to WS-Parse-Hour.                 
016950     move     WS-Parse-Time-Field (4:2) to WS-Parse-Min.                  
016960*                                                                         
016970*****************************************************************         
016980*   Build the notes column for the day just processed - the     *         
016990*   IDO symbol (if any) plus night-stop / extra-diaria / mid-    *        
017000*   night-standby markers                                        *        
017010*****************************************************************         
017020*                                                                         
017030 zz050-Build-Day-Notes.                                                   
017040     move     spaces to WS-Rpt-Notes.                                     
017050     if       WS-Ido-Symbol not = spaces                                  
017060              move WS-Ido-Symbol to WS-Rpt-Notes (1:6)                    
017070     end-if.                                                              
017080     if       WS-Day2-Extra-Diaria                                        
017090              move "XD" to WS-Rpt-Notes (8:2)                             
017100     end-if.                                                              
017110     if       WS-Day2-Midnight-Stdby                                      
017120              move "MS" to WS-Rpt-Notes (11:2)                            
017130     end-if.                                                              
017140     if       WS-Night-Stop-This-Day = "Y"                                
017150              move "NS" to WS-Rpt-Notes (14:2)                            
017160     end-if.                                                              
017170*                                                                         
017180*****************************************************************         
017190*   File the day just built away in the in-memory table - see    *        
017200*   the note over WS-Day-Table as to why the Daily Schedule      *        
017210*   rows can't just be GENERATEd here and now                    *        
017220*****************************************************************         
017230*                                                                         
017240 zz060-Store-Day-Row.                                                     
017250     add      1 to WS-Day-Table-Count.                                    
017260     move     WS-Rpt-Duty-Date                                            
017270              to dt-duty-date (WS-Day-Table-Count).                       
017280     move     WS-Rpt-Activity                                             
017290              to dt-activity (WS-Day-Table-Count).                        
017300     move     WS-Rpt-Flight-Count                                         
017310              to dt-flight-count (WS-Day-Table-Count).                    
017320     move     WS-Rpt-Sectors                                              
017330              to dt-sectors (WS-Day-Table-Count).                         
017340     move     WS-Rpt-Earnings                                             
017350              to dt-earnings (WS-Day-Table-Count).                        
017360     move     WS-Rpt-Notes                                                
017370              to dt-notes (WS-Day-Table-Count).                           
017380*                                                                         
017390*****************************************************************         
017400*   Second pass over the buffered days - runs after the Salary   *        
017410*   Summary and Earnings Breakdown have been GENERATEd so the    *        
017420*   report still comes out Header/Summary/Breakdown/Daily/       *        
017430*   Trailer the way payroll asked for, even though the totals    *        
017440*   were only known once the whole roster had been read          *        
017450*****************************************************************         
017460*                                                                         
017470 ee010-Print-Report.                                                      
017480     move     dt-duty-date    (day-tbl-idx) to WS-Rpt-Duty-Date.          
017490     move     dt-activity     (day-tbl-idx) to WS-Rpt-Activity.           
017500     move     dt-flight-count (day-tbl-idx)                               
017510              to WS-Rpt-Flight-Count.                                     
017520     move     dt-sectors      (day-tbl-idx) to WS-Rpt-Sectors.            
017530     move     dt-earnings     (day-tbl-idx) to WS-Rpt-Earnings.           
017540     move     dt-notes        (day-tbl-idx) to WS-Rpt-Notes.              
017550     generate Rpt-Daily-Line.                                             
017560*                                                                         
017570*****************************************************************         
017580*   Close down - the detail and report files carry their own    *         
017590*   Payroll month-end audit, nothing else to tidy up here        *        
017600*****************************************************************         
017610*                                                                         
017620 aa090-Close-PY-Files.                                                    
017630     close    py-roster-file.                                             
017640     close    py-airport-file.                                            
017650     close    py-profile-file.                                            
017660     close    py-detail-file.                                             
017670     close    py-report-file.                                             
017680 aa090-Exit.                                                              
017690     exit.                                                                
017700                                                                          
017710                                                                          
017720                                                                          
017730                                                                          
